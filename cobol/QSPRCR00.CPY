000100******************************************************************
000200* COPY        : QSPRCR00                                        *
000300* APLICACION  : QUICKSHOP - ETL DIARIO DE PEDIDOS                *
000400* PROGRAMADOR : R. BALSERA (RBAL)                                *
000500* FECHA       : 06/03/1989                                       *
000600* DESCRIPCION : REGISTRO DE SALIDA DEL PEDIDO ENRIQUECIDO (EL    *
000700*             : PEDIDO MAS EL TOTAL DE LINEA Y LOS DATOS DEL     *
000800*             : PRODUCTO). UN ARCHIVO POR PARTICION DE FECHA     *
000900*             : ISO (WKS-PRC-FECHA-ISO). LO ESCRIBE QSETL001 Y   *
001000*             : LO LEE QSETL020 PARA LAS AGREGACIONES.           *
001100******************************************************************
001200*    CAMBIOS                                                     *
001300* 06/03/1989 RBAL TK-1102 VERSION INICIAL                        *
001400* 19/07/1993 RBAL TK-1288 AGREGADOS DEFAULT UNKNOWN_* POR MISS   *
001500* 08/01/1999 JCHA TK-1971 REVISION Y2K - SIN CAMBIOS DE FORMATO  *
001600******************************************************************
001700 01  WKS-PEDIDO-PROC-REG.
001800*----------------------------------------------------------------*
001900*    DATOS ORIGINALES DEL PEDIDO                                 *
002000*----------------------------------------------------------------*
002100     05  WKS-PRC-ORDEN-ID            PIC 9(09).
002200     05  WKS-PRC-FECHA-TXT           PIC X(10).
002300     05  WKS-PRC-PRODUCTO-ID         PIC 9(06).
002400     05  WKS-PRC-CANTIDAD            PIC S9(05).
002500     05  WKS-PRC-PRECIO-UNIT         PIC S9(07)V99.
002600     05  WKS-PRC-CLIENTE-ID          PIC 9(09).
002700     05  WKS-PRC-ESTADO              PIC X(12).
002800*----------------------------------------------------------------*
002900*    DATOS CALCULADOS Y DE ENRIQUECIMIENTO                       *
003000*----------------------------------------------------------------*
003100     05  WKS-PRC-TOTAL-PEDIDO        PIC S9(09)V99.
003200     05  WKS-PRC-PRODUCTO-NOMBRE     PIC X(30).
003300     05  WKS-PRC-CATEGORIA           PIC X(20).
003400     05  WKS-PRC-PRODUCTO-PRECIO     PIC S9(07)V99.
003500     05  WKS-PRC-FECHA-ISO           PIC X(10).
003600*----------------------------------------------------------------*
003700*    INDICADOR DE ORIGEN DEL ENRIQUECIMIENTO (USO INTERNO)       *
003800*----------------------------------------------------------------*
003900     05  WKS-PRC-PRODUCTO-HALLADO    PIC X(01) VALUE 'N'.
004000         88  PRC-PRODUCTO-ENCONTRADO           VALUE 'S'.
004100         88  PRC-PRODUCTO-DESCONOCIDO          VALUE 'N'.
004200     05  FILLER                      PIC X(09).
004300*----------------------------------------------------------------*
004400*    VISTA ALTERNA POR FECHA ISO PARA CONTROL DE QUIEBRE EN      *
004500*    QSETL020 (AGRUPACION POR WKS-PRC-FECHA-ISO + CATEGORIA)     *
004600*----------------------------------------------------------------*
004700 01  WKS-PEDIDO-PROC-QUIEBRE REDEFINES WKS-PEDIDO-PROC-REG.
004800     05  FILLER                      PIC X(130).
004900     05  WKS-PRCQ-FECHA-ISO          PIC X(10).
005000     05  WKS-PRCQ-PRODUCTO-HALLADO   PIC X(01).
005100     05  FILLER                      PIC X(09).
