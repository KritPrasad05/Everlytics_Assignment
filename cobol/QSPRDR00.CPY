000100******************************************************************
000200* COPY        : QSPRDR00                                        *
000300* APLICACION  : QUICKSHOP - ETL DIARIO DE PEDIDOS                *
000400* PROGRAMADOR : R. BALSERA (RBAL)                                *
000500* FECHA       : 06/03/1989                                       *
000600* DESCRIPCION : MAESTRO DE PRODUCTOS. EL MAESTRO SE CARGA        *
000700*             : COMPLETO EN MEMORIA (WKS-TABLA-PRODUCTOS, VER    *
000800*             : QSETL001 PARRAFO 2100) PORQUE ES DATO DE         *
000900*             : REFERENCIA PEQUENO; LA CLAVE ES WKS-PRD-ID Y NO  *
001000*             : SE ESPERAN CLAVES DUPLICADAS.                    *
001100******************************************************************
001200*    CAMBIOS                                                     *
001300* 06/03/1989 RBAL TK-1102 VERSION INICIAL                        *
001400* 22/11/1991 RBAL TK-1205 AGREGADA CATEGORIA (DEFAULT UNKNOWN)   *
001500* 30/06/1996 SPER TK-1688 AGREGADOS INDICADORES DE VALIDACION    *
001600* 05/01/1999 JCHA TK-1971 REVISION Y2K - SIN CAMBIOS DE FORMATO  *
001700******************************************************************
001800 01  WKS-PRODUCTO-REG.
001900*----------------------------------------------------------------*
002000*    CLAVE DEL PRODUCTO                                          *
002100*----------------------------------------------------------------*
002200     05  WKS-PRD-ID                  PIC 9(06).
002300*----------------------------------------------------------------*
002400*    DATOS DESCRIPTIVOS DEL PRODUCTO                             *
002500*----------------------------------------------------------------*
002600     05  WKS-PRD-DESCRIPTIVOS.
002700         10  WKS-PRD-NOMBRE           PIC X(30).
002800         10  WKS-PRD-CATEGORIA        PIC X(20).
002900         10  WKS-PRD-PRECIO-LISTA     PIC S9(07)V99.
003000*----------------------------------------------------------------*
003100*    INDICADORES DE ESTADO DEL REGISTRO (USO INTERNO DEL ETL,    *
003200*    NO VIENEN EN EL ARCHIVO PLANO - SE ARMAN EN LA VALIDACION)  *
003300*----------------------------------------------------------------*
003400     05  WKS-PRD-INDICADORES.
003500         10  WKS-PRD-LINEA-VALIDA     PIC X(01) VALUE 'N'.
003600             88  PRD-LINEA-OK                    VALUE 'S'.
003700             88  PRD-LINEA-MALA                  VALUE 'N'.
003800         10  WKS-PRD-CATEGORIA-DEFAULT
003900                                     PIC X(01) VALUE 'N'.
004000             88  PRD-CATEGORIA-ASUMIDA          VALUE 'S'.
004100         10  WKS-PRD-ORIGEN           PIC X(01) VALUE '1'.
004200             88  PRD-ORIGEN-MAESTRO               VALUE '1'.
004300             88  PRD-ORIGEN-DESCONOCIDO           VALUE '2'.
004400*----------------------------------------------------------------*
004500*    RESERVADO PARA CAMPOS FUTUROS DEL MAESTRO (PROVEEDOR,       *
004600*    IMPUESTO, UNIDAD DE MEDIDA) - NO USADOS POR EL ETL ACTUAL   *
004700*----------------------------------------------------------------*
004800     05  FILLER                      PIC X(20).
004900*----------------------------------------------------------------*
005000*    VISTA ALTERNA PARA VALIDAR EL PRECIO COMO TEXTO ANTES DE    *
005100*    MOVERLO AL CAMPO NUMERICO CON SIGNO (EVITA ABEND POR DATO   *
005200*    NO NUMERICO EN EL ARCHIVO PLANO)                            *
005300*----------------------------------------------------------------*
005400 01  WKS-PRODUCTO-REG-TXT REDEFINES WKS-PRODUCTO-REG.
005500     05  WKS-PRD-ID-X                PIC X(06).
005600     05  FILLER                      PIC X(50).
005700     05  WKS-PRD-PRECIO-LISTA-X      PIC X(09).
005800     05  FILLER                      PIC X(23).
005900*----------------------------------------------------------------*
006000*    ENTRADA DE LA TABLA EN MEMORIA DEL MAESTRO DE PRODUCTOS     *
006100*    (OCCURS DEPENDING ON, CARGADA UNA SOLA VEZ POR FECHA)       *
006200*----------------------------------------------------------------*
006300 01  WKS-TABLA-PRODUCTOS-DEF.
006400     05  WKS-PRD-TOTAL-CARGADOS      PIC 9(05) COMP VALUE ZERO.
006500     05  WKS-TABLA-PRODUCTOS OCCURS 0 TO 5000 TIMES
006600                 DEPENDING ON WKS-PRD-TOTAL-CARGADOS
006700                 INDEXED BY WKS-PRD-IDX
006800                 ASCENDING KEY IS WKS-PRD-ID-TAB.
006900         10  WKS-PRD-ID-TAB           PIC 9(06).
007000         10  WKS-PRD-NOMBRE-TAB       PIC X(30).
007100         10  WKS-PRD-CATEGORIA-TAB    PIC X(20).
007200         10  WKS-PRD-PRECIO-TAB       PIC S9(07)V99.
007300*----------------------------------------------------------------*
007400*    AREA PARA DESARMAR LA LINEA DE TEXTO DE ENTRADA (CSV)       *
007500*----------------------------------------------------------------*
007600 01  WKS-PRODUCTO-LINEA-ENTRADA.
007700     05  WKS-PRD-LINEA-TEXTO         PIC X(132).
007800     05  FILLER                      PIC X(04).
