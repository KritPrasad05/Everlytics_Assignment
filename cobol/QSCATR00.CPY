000100******************************************************************
000200* COPY        : QSCATR00                                        *
000300* APLICACION  : QUICKSHOP - ETL DIARIO DE PEDIDOS                *
000400* PROGRAMADOR : S. PEREZ (SPER)                                  *
000500* FECHA       : 12/02/1994                                       *
000600* DESCRIPCION : AGREGADO DE INGRESOS POR FECHA ISO Y CATEGORIA,  *
000700*             : CALCULADO SOBRE EL ARCHIVO DE PEDIDOS PROCESADOS *
000800*             : (QSPRCR00). LO ARMA Y GRABA QSETL020.            *
000900******************************************************************
001000*    CAMBIOS                                                     *
001100* 12/02/1994 SPER TK-1450 VERSION INICIAL                        *
001200* 11/01/1999 JCHA TK-1971 REVISION Y2K - SIN CAMBIOS DE FORMATO  *
001300******************************************************************
001400 01  WKS-CATEGORIA-REG.
001500     05  WKS-CAT-FECHA-ISO           PIC X(10).
001600     05  WKS-CAT-CATEGORIA           PIC X(20).
001700     05  WKS-CAT-INGRESOS-TOTAL      PIC S9(11)V99.
001800     05  WKS-CAT-UNIDADES-TOTAL      PIC S9(09).
001900     05  FILLER                      PIC X(10).
002000*----------------------------------------------------------------*
002100*    VISTA ALTERNA DEL RENGLON PARA VOLCADOS DE CONSOLA; EVITA   *
002200*    QUE UN OPERADOR TENGA QUE DESARMAR LOS CAMPOS CON SIGNO     *
002300*    PARA UNA REVISION RAPIDA DE UN RENGLON SOSPECHOSO.          *
002400*----------------------------------------------------------------*
002500 01  WKS-CATEGORIA-REG-TXT REDEFINES WKS-CATEGORIA-REG.
002600     05  FILLER                      PIC X(30).
002700     05  WKS-CATX-INGRESOS-TOTAL     PIC X(13).
002800     05  WKS-CATX-UNIDADES-TOTAL     PIC X(09).
002900     05  FILLER                      PIC X(10).
003000*----------------------------------------------------------------*
003100*    TABLA EN MEMORIA DE ACUMULACION POR (FECHA-ISO, CATEGORIA)  *
003200*----------------------------------------------------------------*
003300 01  WKS-TABLA-CATEGORIAS-DEF.
003400     05  WKS-CAT-TOTAL-GRUPOS        PIC 9(04) COMP VALUE ZERO.
003500     05  WKS-TABLA-CATEGORIAS OCCURS 0 TO 1000 TIMES
003600                 DEPENDING ON WKS-CAT-TOTAL-GRUPOS
003700                 INDEXED BY WKS-CAT-IDX.
003800         10  WKS-CAT-FECHA-ISO-TAB    PIC X(10).
003900         10  WKS-CAT-CATEGORIA-TAB    PIC X(20).
004000         10  WKS-CAT-INGRESOS-TAB     PIC S9(11)V99.
004100         10  WKS-CAT-UNIDADES-TAB     PIC S9(09).
