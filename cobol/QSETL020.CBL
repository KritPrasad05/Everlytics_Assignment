000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 12/02/1994                                       *
000400* PROGRAMADOR : S. PEREZ (SPER)                                  *
000500* APLICACION  : QUICKSHOP - SISTEMA DE VENTAS AL POR MENOR       *
000600* PROGRAMA    : QSETL020                                         *
000700* TIPO        : BATCH (AGREGACIONES DE REPORTE)                  *
000800* DESCRIPCION : LEE EL ARCHIVO DE PEDIDOS PROCESADOS (SALIDA     *
000900*             : DE QSETL001) Y CALCULA DOS AGREGACIONES:         *
001000*             : (1) INGRESOS Y UNIDADES POR FECHA ISO Y          *
001100*             : CATEGORIA; (2) EL TOP-N DE PRODUCTOS POR         *
001200*             : INGRESOS (N POR SYSIN, DEFAULT 10). NO VUELVE    *
001300*             : A VALIDAR NADA; ASUME QUE EL ARCHIVO DE          *
001400*             : ENTRADA YA FUE ENRIQUECIDO POR QSETL001.         *
001500* ARCHIVOS    : ENT-PEDIDOS-PROC=C, SAL-CATEGORIAS=A,            *
001600*             : SAL-TOP-PRODUCTOS=A                              *
001700* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001800* INSTALADO   : DD/MM/AAAA                                       *
001900* BPM/RATIONAL: 241052                                           *
002000* NOMBRE      : AGREGACIONES DIARIAS DE REPORTE                  *
002100******************************************************************
002200*    B I T A C O R A   D E   C A M B I O S                      *
002300******************************************************************
002400* 12/02/1994 SPER TK-1450 VERSION INICIAL. AGREGA POR CATEGORIA  *
002500*            Y ARMA EL TOP-10 FIJO DE PRODUCTOS POR INGRESOS.    *
002600* 20/05/1997 SPER TK-1790 EL TOP-N YA NO ES FIJO EN 10; SE LEE   *
002700*            DE SYSIN (DEFAULT 10 SI VIENE EN BLANCO O EN CERO). *
002800* 12/01/1999 JCHA TK-1971 REVISION Y2K - SIN CAMBIOS DE FORMATO  *
002900*            EN LOS LAYOUTS DE SALIDA (WKS-CAT-FECHA-ISO YA ERA  *
003000*            DE 4 POSICIONES DE ANIO).                           *
003100* 09/04/2003 JCHA TK-2350 EL DESCARTE DE PRODUCTOS FUERA DEL     *
003200*            TOP-N QUEDA REGISTRADO EN CONSOLA (AUDITORIA).      *
003300******************************************************************
003400 PROGRAM-ID.    QSETL020.
003500 AUTHOR.        S. PEREZ.
003600 INSTALLATION.  QUICKSHOP RETAIL SYSTEMS - CENTRO DE COMPUTO.
003700 DATE-WRITTEN.  12/02/1994.
003800 DATE-COMPILED.
003900 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
004000                 SISTEMAS. PROHIBIDA SU REPRODUCCION.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS WKS-SW-PRUEBA ON STATUS IS MODO-PRUEBA
004900                             OFF STATUS IS MODO-NORMAL.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ENT-PEDIDOS-PROC ASSIGN TO PEDIDPROC
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS FS-PED-PROC FSE-PED-PROC.
005600
005700     SELECT SAL-CATEGORIAS   ASSIGN TO CATEGDIA
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS FS-CATEGORIAS FSE-CATEGORIAS.
006000
006100     SELECT SAL-TOP-PRODUCTOS ASSIGN TO TOPPRODU
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS FS-TOP-PROD FSE-TOP-PROD.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ENT-PEDIDOS-PROC
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F.
007000 01  FD-PEDIDO-PROC-LINEA           PIC X(150).
007100
007200 FD  SAL-CATEGORIAS
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500 01  FD-CATEGORIA-LINEA             PIC X(62).
007600
007700 FD  SAL-TOP-PRODUCTOS
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000 01  FD-TOP-PRODUCTO-LINEA          PIC X(88).
008100
008200 WORKING-STORAGE SECTION.
008300*----------------------------------------------------------------*
008400*    COPIAS DE LOS LAYOUTS DE REGISTRO COMPARTIDOS               *
008500*----------------------------------------------------------------*
008600 COPY QSPRCR00.
008700 COPY QSCATR00.
008800 COPY QSTOPR00.
008900
009000*----------------------------------------------------------------*
009100*    ESTADO DE ARCHIVO (RETURN/FUNCTION/FEEDBACK) POR CADA       *
009200*    ARCHIVO DEL PROGRAMA, AL ESTILO DEL DEPARTAMENTO            *
009300*----------------------------------------------------------------*
009400 01  WKS-ESTADOS-ARCHIVO.
009500     05  FS-PED-PROC                 PIC X(02).
009600         88  FS-PED-PROC-OK                      VALUE '00'.
009700         88  FS-PED-PROC-EOF                     VALUE '10'.
009800     05  FSE-PED-PROC.
009900         10  FSE-PP-RETURN           PIC S9(04) COMP-5 VALUE ZERO.
010000         10  FSE-PP-FUNCTION         PIC S9(04) COMP-5 VALUE ZERO.
010100         10  FSE-PP-FEEDBACK         PIC S9(04) COMP-5 VALUE ZERO.
010200     05  FS-CATEGORIAS               PIC X(02).
010300         88  FS-CATEGORIAS-OK                    VALUE '00'.
010400     05  FSE-CATEGORIAS.
010500         10  FSE-CT-RETURN           PIC S9(04) COMP-5 VALUE ZERO.
010600         10  FSE-CT-FUNCTION         PIC S9(04) COMP-5 VALUE ZERO.
010700         10  FSE-CT-FEEDBACK         PIC S9(04) COMP-5 VALUE ZERO.
010800     05  FS-TOP-PROD                 PIC X(02).
010900         88  FS-TOP-PROD-OK                      VALUE '00'.
011000     05  FSE-TOP-PROD.
011100         10  FSE-TP-RETURN           PIC S9(04) COMP-5 VALUE ZERO.
011200         10  FSE-TP-FUNCTION         PIC S9(04) COMP-5 VALUE ZERO.
011300         10  FSE-TP-FEEDBACK         PIC S9(04) COMP-5 VALUE ZERO.
011400
011500*----------------------------------------------------------------*
011600*    SWITCHES DE CONTROL DEL PROGRAMA                            *
011700*----------------------------------------------------------------*
011800 01  WKS-SWITCHES.
011900     05  WKS-SW-PRUEBA               PIC X(01) VALUE 'N'.
012000         88  MODO-PRUEBA                        VALUE 'S'.
012100         88  MODO-NORMAL                        VALUE 'N'.
012200
012300*----------------------------------------------------------------*
012400*    PARAMETRO DE CORRIDA: TAMANO DEL TOP-N (DEFAULT 10)         *
012500*----------------------------------------------------------------*
012600 01  WKS-PARAMETROS.
012700     05  WKS-PARM-TOP-N-CRUDO        PIC X(04).
012800     05  WKS-PARM-TOP-N              PIC 9(04) VALUE ZERO.
012900*----------------------------------------------------------------*
013000*    VISTA NUMERICA DEL PARAMETRO DE SYSIN, PARA LA PRUEBA       *
013100*    NUMERIC SIN TENER QUE MOVERLO PRIMERO A OTRO CAMPO          *
013200*----------------------------------------------------------------*
013300 01  WKS-PARM-TOP-N-R REDEFINES WKS-PARAMETROS.
013400     05  WKS-PARM-TOP-N-R-CRUDO      PIC 9(04).
013500     05  FILLER                      PIC X(04).
013600
013700*----------------------------------------------------------------*
013800*    SUBINDICES Y BANDERAS DE BUSQUEDA EN LAS TABLAS EN MEMORIA  *
013900*----------------------------------------------------------------*
014000 01  WKS-BUSQUEDA-CATEGORIA.
014100     05  WKS-BC-IDX                  PIC 9(05) COMP VALUE ZERO.
014200     05  WKS-BC-HALLADO              PIC X(01) VALUE 'N'.
014300         88  BC-HALLADO                         VALUE 'S'.
014400
014500 01  WKS-BUSQUEDA-TOP-PRODUCTO.
014600     05  WKS-BP2-IDX                 PIC 9(05) COMP VALUE ZERO.
014700     05  WKS-BP2-HALLADO             PIC X(01) VALUE 'N'.
014800         88  BP2-HALLADO                        VALUE 'S'.
014900
015000*----------------------------------------------------------------*
015100*    SUBINDICES PARA LA ORDENACION DESCENDENTE DEL TOP-N         *
015200*    (SELECCION DIRECTA, SIN VERBO SORT, AL ESTILO DE LA TABLA   *
015300*    EN MEMORIA DE MIGRACFS)                                     *
015400*----------------------------------------------------------------*
015500 01  WKS-ORDEN-TOP-N.
015600     05  WKS-ORD-I                   PIC 9(05) COMP VALUE ZERO.
015700     05  WKS-ORD-J                   PIC 9(05) COMP VALUE ZERO.
015800     05  WKS-ORD-J-INICIO            PIC 9(05) COMP VALUE ZERO.
015900     05  WKS-ORD-MAYOR               PIC 9(05) COMP VALUE ZERO.
016000 01  WKS-ORD-TEMP-REG.
016100     05  WKS-ORD-TEMP-ID             PIC 9(06).
016200     05  WKS-ORD-TEMP-NOMBRE         PIC X(30).
016300     05  WKS-ORD-TEMP-CATEGORIA      PIC X(20).
016400     05  WKS-ORD-TEMP-INGRESOS       PIC S9(11)V99.
016500     05  WKS-ORD-TEMP-UNIDADES       PIC S9(09).
016600     05  WKS-ORD-TEMP-ENCUENTRO      PIC 9(05) COMP.
016700
016800*----------------------------------------------------------------*
016900*    CONTADORES DE LA CORRIDA                                    *
017000*----------------------------------------------------------------*
017100 01  WKS-CONTADORES.
017200     05  WKS-ACUM-REGISTROS-LEIDOS   PIC 9(07) COMP VALUE ZERO.
017300     05  WKS-ACUM-GRUPOS-CATEGORIA   PIC 9(05) COMP VALUE ZERO.
017400     05  WKS-ACUM-PRODUCTOS-DESCARTE PIC 9(05) COMP VALUE ZERO.
017500
017600 PROCEDURE DIVISION.
017700
017800 0000-MAIN.
017900     PERFORM 1000-INICIAR-PROGRAMA THRU 1000-INICIAR-PROGRAMA-E.
018000     PERFORM 2000-PROCESAR-PEDIDOS-PROC THRU 2000-PROCESAR-PEDIDOS-PROC-E.
018100     PERFORM 3000-GRABAR-CATEGORIAS THRU 3000-GRABAR-CATEGORIAS-E.
018200     PERFORM 4000-ORDENAR-TOP-N THRU 4000-ORDENAR-TOP-N-E.
018300     PERFORM 4100-GRABAR-TOP-N THRU 4100-GRABAR-TOP-N-E.
018400     PERFORM 9000-FINALIZAR-PROGRAMA THRU 9000-FINALIZAR-PROGRAMA-E.
018500     STOP RUN.
018600
018700******************************************************************
018800*    1000-INICIAR-PROGRAMA                                      *
018900*    LEE DE SYSIN EL TAMANO DEL TOP-N; SI VIENE EN BLANCO O EN   *
019000*    CERO, SE USA EL DEFAULT DE 10 PRODUCTOS (TK-1790).          *
019100******************************************************************
019200 1000-INICIAR-PROGRAMA.
019300     DISPLAY 'QSETL020 - AGREGACIONES DE REPORTE QUICKSHOP'
019400         UPON CONSOLE.
019500     ACCEPT WKS-PARM-TOP-N-CRUDO FROM SYSIN.
019600     IF WKS-PARM-TOP-N-CRUDO = SPACES OR
019700        WKS-PARM-TOP-N-CRUDO NOT NUMERIC
019800         MOVE 10 TO WKS-PARM-TOP-N
019900     ELSE
020000         MOVE WKS-PARM-TOP-N-CRUDO TO WKS-PARM-TOP-N
020100     END-IF.
020200     IF WKS-PARM-TOP-N = ZERO
020300         MOVE 10 TO WKS-PARM-TOP-N
020400     END-IF.
020500     DISPLAY 'QSETL020 - TOP-N SOLICITADO: ' WKS-PARM-TOP-N
020600         UPON CONSOLE.
020700 1000-INICIAR-PROGRAMA-E.
020800     EXIT.
020900
021000******************************************************************
021100*    2000-PROCESAR-PEDIDOS-PROC                                 *
021200*    LEE EL ARCHIVO DE PEDIDOS ENRIQUECIDOS COMPLETO Y ACUMULA   *
021300*    LAS DOS TABLAS EN MEMORIA (CATEGORIA Y PRODUCTO) EN UNA     *
021400*    SOLA PASADA (LECTURA ADELANTADA, SIN PERFORM...END-PERFORM).*
021500******************************************************************
021600 2000-PROCESAR-PEDIDOS-PROC.
021700     OPEN INPUT ENT-PEDIDOS-PROC.
021800     IF NOT FS-PED-PROC-OK
021900         DISPLAY 'QSETL020 - NO SE PUDO ABRIR PEDIDOS PROCESADOS '
022000             '- FS=' FS-PED-PROC UPON CONSOLE
022100         GO TO 2000-PROCESAR-PEDIDOS-PROC-E
022200     END-IF.
022300     PERFORM 2100-LEER-PEDIDO-PROC THRU 2100-LEER-PEDIDO-PROC-E.
022400     PERFORM 2200-PROCESAR-REGISTRO THRU 2200-PROCESAR-REGISTRO-E
022500         UNTIL FS-PED-PROC-EOF.
022600     CLOSE ENT-PEDIDOS-PROC.
022700 2000-PROCESAR-PEDIDOS-PROC-E.
022800     EXIT.
022900
023000 2100-LEER-PEDIDO-PROC.
023100     READ ENT-PEDIDOS-PROC INTO WKS-PEDIDO-PROC-REG
023200         AT END
023300             SET FS-PED-PROC-EOF TO TRUE
023400     END-READ.
023500 2100-LEER-PEDIDO-PROC-E.
023600     EXIT.
023700
023800 2200-PROCESAR-REGISTRO.
023900     ADD 1 TO WKS-ACUM-REGISTROS-LEIDOS.
024000     PERFORM 2000-ACUMULAR-CATEGORIAS THRU 2000-ACUMULAR-CATEGORIAS-E.
024100     PERFORM 2500-ACUMULAR-PRODUCTOS THRU 2500-ACUMULAR-PRODUCTOS-E.
024200     PERFORM 2100-LEER-PEDIDO-PROC THRU 2100-LEER-PEDIDO-PROC-E.
024300 2200-PROCESAR-REGISTRO-E.
024400     EXIT.
024500
024600******************************************************************
024700*    2000-ACUMULAR-CATEGORIAS                                   *
024800*    AGRUPA POR (FECHA ISO, CATEGORIA): SUMA INGRESOS Y UNIDADES *
024900*    DEL RENGLON ACTUAL EN LA TABLA EN MEMORIA. CREA EL GRUPO SI *
025000*    NO EXISTIA TODAVIA (BUSQUEDA SECUENCIAL - LA TABLA CRECE EN *
025100*    ORDEN DE LLEGADA, NO ORDENADA).                             *
025200******************************************************************
025300 2000-ACUMULAR-CATEGORIAS.
025400     PERFORM 2010-BUSCAR-CATEGORIA THRU 2010-BUSCAR-CATEGORIA-E.
025500     IF BC-HALLADO
025600         ADD WKS-PRC-TOTAL-PEDIDO TO WKS-CAT-INGRESOS-TAB(WKS-BC-IDX)
025700         ADD WKS-PRC-CANTIDAD     TO WKS-CAT-UNIDADES-TAB(WKS-BC-IDX)
025800     ELSE
025900         ADD 1 TO WKS-CAT-TOTAL-GRUPOS
026000         MOVE WKS-PRC-FECHA-ISO   TO WKS-CAT-FECHA-ISO-TAB(WKS-CAT-TOTAL-GRUPOS)
026100         MOVE WKS-PRC-CATEGORIA   TO WKS-CAT-CATEGORIA-TAB(WKS-CAT-TOTAL-GRUPOS)
026200         MOVE WKS-PRC-TOTAL-PEDIDO TO WKS-CAT-INGRESOS-TAB(WKS-CAT-TOTAL-GRUPOS)
026300         MOVE WKS-PRC-CANTIDAD    TO WKS-CAT-UNIDADES-TAB(WKS-CAT-TOTAL-GRUPOS)
026400     END-IF.
026500 2000-ACUMULAR-CATEGORIAS-E.
026600     EXIT.
026700
026800 2010-BUSCAR-CATEGORIA.
026900     MOVE 'N' TO WKS-BC-HALLADO.
027000     MOVE ZERO TO WKS-BC-IDX.
027100 2010-BUSCAR-CATEGORIA-LOOP.
027200     ADD 1 TO WKS-BC-IDX.
027300     IF WKS-BC-IDX > WKS-CAT-TOTAL-GRUPOS
027400         GO TO 2010-BUSCAR-CATEGORIA-E
027500     END-IF.
027600     IF WKS-CAT-FECHA-ISO-TAB(WKS-BC-IDX) = WKS-PRC-FECHA-ISO AND
027700        WKS-CAT-CATEGORIA-TAB(WKS-BC-IDX) = WKS-PRC-CATEGORIA
027800         SET BC-HALLADO TO TRUE
027900         GO TO 2010-BUSCAR-CATEGORIA-E
028000     END-IF.
028100     GO TO 2010-BUSCAR-CATEGORIA-LOOP.
028200 2010-BUSCAR-CATEGORIA-E.
028300     EXIT.
028400
028500******************************************************************
028600*    2500-ACUMULAR-PRODUCTOS                                    *
028700*    AGRUPA POR PRODUCT-ID (CON SU NOMBRE Y CATEGORIA) PARA EL   *
028800*    TOP-N. WKS-TOP-ENCUENTRO-TAB LLEVA LA CUENTA DE RENGLONES   *
028900*    DE PEDIDO QUE ALIMENTARON CADA PRODUCTO (AUDITORIA).        *
029000******************************************************************
029100 2500-ACUMULAR-PRODUCTOS.
029200     PERFORM 2510-BUSCAR-TOP-PRODUCTO THRU 2510-BUSCAR-TOP-PRODUCTO-E.
029300     IF BP2-HALLADO
029400         ADD WKS-PRC-TOTAL-PEDIDO TO WKS-TOP-INGRESOS-TAB(WKS-BP2-IDX)
029500         ADD WKS-PRC-CANTIDAD     TO WKS-TOP-UNIDADES-TAB(WKS-BP2-IDX)
029600         ADD 1 TO WKS-TOP-ENCUENTRO-TAB(WKS-BP2-IDX)
029700     ELSE
029800         ADD 1 TO WKS-TOP-TOTAL-PRODUCTOS
029900         MOVE WKS-PRC-PRODUCTO-ID TO WKS-TOP-PRODUCTO-ID-TAB(WKS-TOP-TOTAL-PRODUCTOS)
030000         MOVE WKS-PRC-PRODUCTO-NOMBRE
030100                                  TO WKS-TOP-PRODUCTO-NOM-TAB(WKS-TOP-TOTAL-PRODUCTOS)
030200         MOVE WKS-PRC-CATEGORIA   TO WKS-TOP-CATEGORIA-TAB(WKS-TOP-TOTAL-PRODUCTOS)
030300         MOVE WKS-PRC-TOTAL-PEDIDO
030400                                  TO WKS-TOP-INGRESOS-TAB(WKS-TOP-TOTAL-PRODUCTOS)
030500         MOVE WKS-PRC-CANTIDAD    TO WKS-TOP-UNIDADES-TAB(WKS-TOP-TOTAL-PRODUCTOS)
030600         MOVE 1                   TO WKS-TOP-ENCUENTRO-TAB(WKS-TOP-TOTAL-PRODUCTOS)
030700     END-IF.
030800 2500-ACUMULAR-PRODUCTOS-E.
030900     EXIT.
031000
031100 2510-BUSCAR-TOP-PRODUCTO.
031200     MOVE 'N' TO WKS-BP2-HALLADO.
031300     MOVE ZERO TO WKS-BP2-IDX.
031400 2510-BUSCAR-TOP-PRODUCTO-LOOP.
031500     ADD 1 TO WKS-BP2-IDX.
031600     IF WKS-BP2-IDX > WKS-TOP-TOTAL-PRODUCTOS
031700         GO TO 2510-BUSCAR-TOP-PRODUCTO-E
031800     END-IF.
031900     IF WKS-TOP-PRODUCTO-ID-TAB(WKS-BP2-IDX) = WKS-PRC-PRODUCTO-ID
032000         SET BP2-HALLADO TO TRUE
032100         GO TO 2510-BUSCAR-TOP-PRODUCTO-E
032200     END-IF.
032300     GO TO 2510-BUSCAR-TOP-PRODUCTO-LOOP.
032400 2510-BUSCAR-TOP-PRODUCTO-E.
032500     EXIT.
032600
032700******************************************************************
032800*    3000-GRABAR-CATEGORIAS                                     *
032900*    GRABA LA TABLA COMPLETA DE CATEGORIAS, SIN ORDENAR (LA      *
033000*    ESPECIFICACION NO EXIGE ORDEN PARA ESTE REPORTE).           *
033100******************************************************************
033200 3000-GRABAR-CATEGORIAS.
033300     IF WKS-CAT-TOTAL-GRUPOS = ZERO
033400         GO TO 3000-GRABAR-CATEGORIAS-E
033500     END-IF.
033600     OPEN OUTPUT SAL-CATEGORIAS.
033700     PERFORM 3010-GRABAR-UNA-CATEGORIA THRU 3010-GRABAR-UNA-CATEGORIA-E
033800         VARYING WKS-CAT-IDX FROM 1 BY 1
033900         UNTIL WKS-CAT-IDX > WKS-CAT-TOTAL-GRUPOS.
034000     CLOSE SAL-CATEGORIAS.
034100     MOVE WKS-CAT-TOTAL-GRUPOS TO WKS-ACUM-GRUPOS-CATEGORIA.
034200 3000-GRABAR-CATEGORIAS-E.
034300     EXIT.
034400
034500 3010-GRABAR-UNA-CATEGORIA.
034600     MOVE WKS-CAT-FECHA-ISO-TAB(WKS-CAT-IDX) TO WKS-CAT-FECHA-ISO.
034700     MOVE WKS-CAT-CATEGORIA-TAB(WKS-CAT-IDX) TO WKS-CAT-CATEGORIA.
034800     MOVE WKS-CAT-INGRESOS-TAB(WKS-CAT-IDX)  TO WKS-CAT-INGRESOS-TOTAL.
034900     MOVE WKS-CAT-UNIDADES-TAB(WKS-CAT-IDX)  TO WKS-CAT-UNIDADES-TOTAL.
035000     WRITE FD-CATEGORIA-LINEA FROM WKS-CATEGORIA-REG.
035100 3010-GRABAR-UNA-CATEGORIA-E.
035200     EXIT.
035300
035400******************************************************************
035500*    4000-ORDENAR-TOP-N                                         *
035600*    ORDENACION POR SELECCION DIRECTA, DESCENDENTE POR INGRESOS, *
035700*    SOBRE LA TABLA EN MEMORIA (SIN VERBO SORT; TABLA PEQUENA,   *
035800*    AL ESTILO DE LAS TABLAS DE CODIGOS DE MIGRACFS).            *
035900******************************************************************
036000 4000-ORDENAR-TOP-N.
036100     IF WKS-TOP-TOTAL-PRODUCTOS < 2
036200         GO TO 4000-ORDENAR-TOP-N-E
036300     END-IF.
036400     PERFORM 4010-ORDENAR-UN-PASE THRU 4010-ORDENAR-UN-PASE-E
036500         VARYING WKS-ORD-I FROM 1 BY 1
036600         UNTIL WKS-ORD-I > WKS-TOP-TOTAL-PRODUCTOS - 1.
036700 4000-ORDENAR-TOP-N-E.
036800     EXIT.
036900
037000 4010-ORDENAR-UN-PASE.
037100     MOVE WKS-ORD-I TO WKS-ORD-MAYOR.
037200     COMPUTE WKS-ORD-J-INICIO = WKS-ORD-I + 1.
037300     PERFORM 4020-ORDENAR-COMPARA THRU 4020-ORDENAR-COMPARA-E
037400         VARYING WKS-ORD-J FROM WKS-ORD-J-INICIO BY 1
037500         UNTIL WKS-ORD-J > WKS-TOP-TOTAL-PRODUCTOS.
037600     IF WKS-ORD-MAYOR NOT = WKS-ORD-I
037700         PERFORM 4030-INTERCAMBIAR-TOP THRU 4030-INTERCAMBIAR-TOP-E
037800     END-IF.
037900 4010-ORDENAR-UN-PASE-E.
038000     EXIT.
038100
038200 4020-ORDENAR-COMPARA.
038300     IF WKS-TOP-INGRESOS-TAB(WKS-ORD-J) > WKS-TOP-INGRESOS-TAB(WKS-ORD-MAYOR)
038400         MOVE WKS-ORD-J TO WKS-ORD-MAYOR
038500     END-IF.
038600 4020-ORDENAR-COMPARA-E.
038700     EXIT.
038800
038900 4030-INTERCAMBIAR-TOP.
039000     MOVE WKS-TABLA-TOP-PRODUCTOS(WKS-ORD-I)     TO WKS-ORD-TEMP-REG.
039100     MOVE WKS-TABLA-TOP-PRODUCTOS(WKS-ORD-MAYOR) TO WKS-TABLA-TOP-PRODUCTOS(WKS-ORD-I).
039200     MOVE WKS-ORD-TEMP-REG TO WKS-TABLA-TOP-PRODUCTOS(WKS-ORD-MAYOR).
039300 4030-INTERCAMBIAR-TOP-E.
039400     EXIT.
039500
039600******************************************************************
039700*    4100-GRABAR-TOP-N                                          *
039800*    GRABA SOLO LAS PRIMERAS WKS-PARM-TOP-N ENTRADAS DE LA       *
039900*    TABLA YA ORDENADA DESCENDENTE. LO QUE SOBRA SE DESCARTA,    *
040000*    PERO EL DESCARTE SE MUESTRA EN CONSOLA (TK-2350) - NUNCA    *
040100*    SE TRUNCA EN SILENCIO.                                      *
040200******************************************************************
040300 4100-GRABAR-TOP-N.
040400     IF WKS-TOP-TOTAL-PRODUCTOS = ZERO
040500         GO TO 4100-GRABAR-TOP-N-E
040600     END-IF.
040700     OPEN OUTPUT SAL-TOP-PRODUCTOS.
040800     PERFORM 4110-GRABAR-UN-PRODUCTO THRU 4110-GRABAR-UN-PRODUCTO-E
040900         VARYING WKS-TOP-IDX FROM 1 BY 1
041000         UNTIL WKS-TOP-IDX > WKS-PARM-TOP-N
041100         OR WKS-TOP-IDX > WKS-TOP-TOTAL-PRODUCTOS.
041200     CLOSE SAL-TOP-PRODUCTOS.
041300     IF WKS-TOP-TOTAL-PRODUCTOS > WKS-PARM-TOP-N
041400         COMPUTE WKS-ACUM-PRODUCTOS-DESCARTE =
041500                 WKS-TOP-TOTAL-PRODUCTOS - WKS-PARM-TOP-N
041600         DISPLAY 'QSETL020 - PRODUCTOS FUERA DEL TOP-' WKS-PARM-TOP-N
041700             ': ' WKS-ACUM-PRODUCTOS-DESCARTE UPON CONSOLE
041800     END-IF.
041900 4100-GRABAR-TOP-N-E.
042000     EXIT.
042100
042200 4110-GRABAR-UN-PRODUCTO.
042300     MOVE WKS-TOP-PRODUCTO-ID-TAB(WKS-TOP-IDX)  TO WKS-TOP-PRODUCTO-ID.
042400     MOVE WKS-TOP-PRODUCTO-NOM-TAB(WKS-TOP-IDX) TO WKS-TOP-PRODUCTO-NOMBRE.
042500     MOVE WKS-TOP-CATEGORIA-TAB(WKS-TOP-IDX)    TO WKS-TOP-CATEGORIA.
042600     MOVE WKS-TOP-INGRESOS-TAB(WKS-TOP-IDX)     TO WKS-TOP-INGRESOS-TOTAL.
042700     MOVE WKS-TOP-UNIDADES-TAB(WKS-TOP-IDX)     TO WKS-TOP-UNIDADES-TOTAL.
042800     WRITE FD-TOP-PRODUCTO-LINEA FROM WKS-TOP-PRODUCTO-REG.
042900 4110-GRABAR-UN-PRODUCTO-E.
043000     EXIT.
043100
043200******************************************************************
043300*    9000-FINALIZAR-PROGRAMA                                    *
043400******************************************************************
043500 9000-FINALIZAR-PROGRAMA.
043600     DISPLAY 'QSETL020 - FIN DE CORRIDA. RENGLONES LEIDOS: '
043700         WKS-ACUM-REGISTROS-LEIDOS ' GRUPOS DE CATEGORIA: '
043800         WKS-ACUM-GRUPOS-CATEGORIA UPON CONSOLE.
043900 9000-FINALIZAR-PROGRAMA-E.
044000     EXIT.
