000100******************************************************************
000200* COPY        : QSSUMR00                                        *
000300* APLICACION  : QUICKSHOP - ETL DIARIO DE PEDIDOS                *
000400* PROGRAMADOR : R. BALSERA (RBAL)                                *
000500* FECHA       : 06/03/1989                                       *
000600* DESCRIPCION : REGISTRO UNICO DE RESUMEN DIARIO. SE ESCRIBE UNO *
000700*             : POR CADA FECHA PROCESADA, AUN CUANDO NO HAYA     *
000800*             : PEDIDOS VALIDOS (FILAS=0, INGRESOS=0).           *
000900******************************************************************
001000*    CAMBIOS                                                     *
001100* 06/03/1989 RBAL TK-1102 VERSION INICIAL                        *
001200* 19/07/1993 RBAL TK-1288 AGREGADO CONTADOR DE FILAS MALAS       *
001300* 09/01/1999 JCHA TK-1971 REVISION Y2K - SIN CAMBIOS DE FORMATO  *
001400******************************************************************
001500 01  WKS-RESUMEN-REG.
001600     05  WKS-RES-FECHA-ISO           PIC X(10).
001700     05  WKS-RES-FILAS-PROCESADAS    PIC 9(07).
001800     05  WKS-RES-INGRESOS-TOTAL      PIC S9(11)V99.
001900     05  WKS-RES-FILAS-MALAS         PIC 9(07).
002000     05  FILLER                      PIC X(10).
