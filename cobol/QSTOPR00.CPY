000100******************************************************************
000200* COPY        : QSTOPR00                                        *
000300* APLICACION  : QUICKSHOP - ETL DIARIO DE PEDIDOS                *
000400* PROGRAMADOR : S. PEREZ (SPER)                                  *
000500* FECHA       : 12/02/1994                                       *
000600* DESCRIPCION : AGREGADO TOP-N DE PRODUCTOS POR INGRESOS,        *
000700*             : CALCULADO SOBRE EL ARCHIVO DE PEDIDOS PROCESADOS *
000800*             : (QSPRCR00). LO ARMA Y GRABA QSETL020.            *
000900******************************************************************
001000*    CAMBIOS                                                     *
001100* 12/02/1994 SPER TK-1450 VERSION INICIAL                        *
001200* 20/05/1997 SPER TK-1790 N CONFIGURABLE POR SYSIN (DEFAULT 10)  *
001300* 12/01/1999 JCHA TK-1971 REVISION Y2K - SIN CAMBIOS DE FORMATO  *
001400******************************************************************
001500 01  WKS-TOP-PRODUCTO-REG.
001600     05  WKS-TOP-PRODUCTO-ID         PIC 9(06).
001700     05  WKS-TOP-PRODUCTO-NOMBRE     PIC X(30).
001800     05  WKS-TOP-CATEGORIA           PIC X(20).
001900     05  WKS-TOP-INGRESOS-TOTAL      PIC S9(11)V99.
002000     05  WKS-TOP-UNIDADES-TOTAL      PIC S9(09).
002100     05  FILLER                      PIC X(10).
002200*----------------------------------------------------------------*
002300*    VISTA ALTERNA DEL RENGLON PARA VOLCADOS DE CONSOLA; EVITA   *
002400*    QUE UN OPERADOR TENGA QUE DESARMAR LOS CAMPOS CON SIGNO     *
002500*    PARA UNA REVISION RAPIDA DE UN RENGLON SOSPECHOSO.          *
002600*----------------------------------------------------------------*
002700 01  WKS-TOP-PRODUCTO-REG-TXT REDEFINES WKS-TOP-PRODUCTO-REG.
002800     05  FILLER                      PIC X(56).
002900     05  WKS-TOPX-INGRESOS-TOTAL     PIC X(13).
003000     05  WKS-TOPX-UNIDADES-TOTAL     PIC X(09).
003100     05  FILLER                      PIC X(10).
003200*----------------------------------------------------------------*
003300*    TABLA EN MEMORIA DE ACUMULACION POR PRODUCTO, ORDENADA      *
003400*    DESCENDENTE POR INGRESOS ANTES DE GRABAR EL TOP-N           *
003500*----------------------------------------------------------------*
003600 01  WKS-TABLA-TOP-PRODUCTOS-DEF.
003700     05  WKS-TOP-TOTAL-PRODUCTOS     PIC 9(05) COMP VALUE ZERO.
003800     05  WKS-TABLA-TOP-PRODUCTOS OCCURS 0 TO 5000 TIMES
003900                 DEPENDING ON WKS-TOP-TOTAL-PRODUCTOS
004000                 INDEXED BY WKS-TOP-IDX.
004100         10  WKS-TOP-PRODUCTO-ID-TAB  PIC 9(06).
004200         10  WKS-TOP-PRODUCTO-NOM-TAB PIC X(30).
004300         10  WKS-TOP-CATEGORIA-TAB    PIC X(20).
004400         10  WKS-TOP-INGRESOS-TAB     PIC S9(11)V99.
004500         10  WKS-TOP-UNIDADES-TAB     PIC S9(09).
004600         10  WKS-TOP-ENCUENTRO-TAB    PIC 9(05) COMP.
