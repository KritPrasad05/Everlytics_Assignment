000100******************************************************************
000200* COPY        : QSBADR00                                        *
000300* APLICACION  : QUICKSHOP - ETL DIARIO DE PEDIDOS                *
000400* PROGRAMADOR : R. BALSERA (RBAL)                                *
000500* FECHA       : 06/03/1989                                       *
000600* DESCRIPCION : REGISTRO DE RECHAZO. CONSERVA LA IMAGEN ORIGINAL *
000700*             : DE LA LINEA DE ENTRADA (PEDIDO, PRODUCTO O       *
000800*             : INVENTARIO, SEGUN EL ARCHIVO DE RECHAZOS) MAS EL *
000900*             : MOTIVO DEL RECHAZO. SOLO SE GRABA CUANDO HUBO AL *
001000*             : MENOS UN RECHAZO.                                *
001100******************************************************************
001200*    CAMBIOS                                                     *
001300* 06/03/1989 RBAL TK-1102 VERSION INICIAL                        *
001400* 14/09/1995 RBAL TK-1540 MOTIVO UNIFICADO PARSEO + VALIDACION   *
001500* 10/01/1999 JCHA TK-1971 REVISION Y2K - SIN CAMBIOS DE FORMATO  *
001600******************************************************************
001700 01  WKS-RECHAZO-REG.
001800     05  WKS-RCH-LINEA-ORIGINAL      PIC X(132).
001900     05  WKS-RCH-MOTIVO-ERROR        PIC X(60).
002000     05  FILLER                      PIC X(08).
