000100******************************************************************
000200* COPY        : QSINVR00                                        *
000300* APLICACION  : QUICKSHOP - ETL DIARIO DE PEDIDOS                *
000400* PROGRAMADOR : R. BALSERA (RBAL)                                *
000500* FECHA       : 11/05/1990                                       *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE INVENTARIO (SALDO POR     *
000700*             : PRODUCTO Y BODEGA). VALIDADO EN FORMA AISLADA    *
000800*             : POR QSETL010; NO PARTICIPA DEL FLUJO DIARIO DE   *
000900*             : PEDIDOS.                                         *
001000******************************************************************
001100*    CAMBIOS                                                     *
001200* 11/05/1990 RBAL TK-1140 VERSION INICIAL                        *
001300* 03/08/1997 SPER TK-1790 REUTILIZA EL PARSEO DE FECHA DE QSETL001*
001400* 06/01/1999 JCHA TK-1971 REVISION Y2K - SIN CAMBIOS DE FORMATO  *
001500******************************************************************
001600 01  WKS-INVENTARIO-REG.
001700     05  WKS-INV-PRODUCTO-ID         PIC 9(06).
001800     05  WKS-INV-BODEGA-ID           PIC X(04).
001900     05  WKS-INV-EXISTENCIA          PIC S9(07).
002000     05  WKS-INV-FECHA-REINGRESO     PIC X(10).
002100     05  WKS-INV-LINEA-VALIDA        PIC X(01) VALUE 'N'.
002200         88  INV-LINEA-OK                      VALUE 'S'.
002300         88  INV-LINEA-MALA                     VALUE 'N'.
002400     05  FILLER                      PIC X(08).
002500*----------------------------------------------------------------*
002600*    VISTA ALTERNA PARA VALIDAR LA EXISTENCIA COMO TEXTO ANTES   *
002700*    DE MOVERLA AL CAMPO NUMERICO CON SIGNO                      *
002800*----------------------------------------------------------------*
002900 01  WKS-INVENTARIO-REG-TXT REDEFINES WKS-INVENTARIO-REG.
003000     05  WKS-INV-PRODUCTO-ID-X       PIC X(06).
003100     05  FILLER                      PIC X(04).
003200     05  WKS-INV-EXISTENCIA-X        PIC X(07).
003300     05  FILLER                      PIC X(19).
003400*----------------------------------------------------------------*
003500*    AREA PARA DESARMAR LA LINEA DE TEXTO DE ENTRADA (CSV)       *
003600*----------------------------------------------------------------*
003700 01  WKS-INVENTARIO-LINEA-ENTRADA.
003800     05  WKS-INV-LINEA-TEXTO         PIC X(132).
003900     05  FILLER                      PIC X(04).
