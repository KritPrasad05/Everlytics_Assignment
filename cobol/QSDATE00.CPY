000100******************************************************************
000200* COPY        : QSDATE00                                        *
000300* APLICACION  : QUICKSHOP - ETL DIARIO DE PEDIDOS                *
000400* PROGRAMADOR : R. BALSERA (RBAL)                                *
000500* FECHA       : 06/03/1989                                       *
000600* DESCRIPCION : AREA DE TRABAJO COMPARTIDA PARA LA VALIDACION DE *
000700*             : FECHAS (FORMATO ESTRICTO AAAA-MM-DD Y RESPALDO   *
000800*             : FLEXIBLE AAAA/MM/DD O AAAAMMDD). LA USAN QSETL001*
000900*             : (FECHA DE PEDIDO) Y QSETL010 (FECHA DE REINGRESO *
001000*             : DE INVENTARIO).                                  *
001100******************************************************************
001200*    CAMBIOS                                                     *
001300* 06/03/1989 RBAL TK-1102 VERSION INICIAL DEL AREA DE FECHAS     *
001400* 14/09/1995 RBAL TK-1540 AGREGADO INDICADOR DE RESCATE FLEXIBLE *
001500* 11/01/1999 JCHA TK-1971 REVISION Y2K - SIN CAMBIOS DE FORMATO  *
001600******************************************************************
001700 01  WKS-FECHA-TRABAJO.
001800     05  WKS-FECHA-TEXTO-I           PIC X(10).
001900     05  WKS-FECHA-VALIDA-O          PIC X(01).
002000         88  FECHA-VALIDA-OK                  VALUE 'S'.
002100         88  FECHA-VALIDA-MALA                VALUE 'N'.
002200     05  WKS-FECHA-RESCATADA-O       PIC X(01).
002300         88  FECHA-RESCATADA-FLEX             VALUE 'S'.
002400     05  WKS-FECHA-ISO-O             PIC X(10).
002500     05  WKS-FECHA-MSG-O             PIC X(40).
002600     05  FILLER                      PIC X(09).
002700*----------------------------------------------------------------*
002800*    DESGLOSE NUMERICO DE LA FECHA YA VALIDADA                   *
002900*----------------------------------------------------------------*
003000 01  WKS-FECHA-DESGLOSE.
003100     05  WKS-FD-ANIO                 PIC 9(04).
003200     05  WKS-FD-MES                  PIC 9(02).
003300     05  WKS-FD-DIA                  PIC 9(02).
003400     05  FILLER                      PIC X(02).
003500*----------------------------------------------------------------*
003600*    TABLA DE DIAS POR MES PARA VALIDAR DIA-DE-MES Y BISIESTOS   *
003700*----------------------------------------------------------------*
003800 01  WKS-TABLA-DIAS-MES.
003900     05  FILLER                      PIC X(24)
004000                              VALUE '312831303130313130313031'.
004100 01  WKS-TABLA-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
004200     05  WKS-DIA-FIN-MES             PIC 9(02) OCCURS 12 TIMES.
004300*----------------------------------------------------------------*
004400*    AREA PARA EL SEGUNDO INTENTO (PARSEO FLEXIBLE)              *
004500*----------------------------------------------------------------*
004600 01  WKS-FECHA-FLEX.
004700     05  WKS-FLEX-ENTRADA            PIC X(10).
004800     05  WKS-FLEX-SOLO-NUM           PIC 9(08) VALUE ZEROES.
004900     05  WKS-FLEX-SOLO-NUM-R REDEFINES WKS-FLEX-SOLO-NUM.
005000         10  WKS-FLEX-ANIO           PIC 9(04).
005100         10  WKS-FLEX-MES            PIC 9(02).
005200         10  WKS-FLEX-DIA            PIC 9(02).
005300     05  WKS-FLEX-SEP-1              PIC X(01).
005400     05  WKS-FLEX-SEP-2              PIC X(01).
005500     05  FILLER                      PIC X(04).
