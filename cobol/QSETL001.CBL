000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 06/03/1989                                       *
000400* PROGRAMADOR : R. BALSERA (RBAL)                                *
000500* APLICACION  : QUICKSHOP - SISTEMA DE VENTAS AL POR MENOR       *
000600* PROGRAMA    : QSETL001                                         *
000700* TIPO        : BATCH (LOTE NOCTURNO)                            *
000800* DESCRIPCION : CARGA EL MAESTRO DE PRODUCTOS, LEE EL ARCHIVO    *
000900*             : DE PEDIDOS DE UNA FECHA DE NEGOCIO (O DE UN      *
001000*             : RANGO DE FECHAS), VALIDA CADA PEDIDO, LO         *
001100*             : ENRIQUECE CON LOS DATOS DEL PRODUCTO, CALCULA    *
001200*             : EL TOTAL DE LINEA Y GENERA TRES SALIDAS POR      *
001300*             : FECHA: PEDIDOS PROCESADOS, RESUMEN DIARIO Y      *
001400*             : RECHAZOS. SOPORTA UN MODO DE PRUEBA (UPSI-0)     *
001500*             : QUE NO GRABA NINGUNA SALIDA.                     *
001600* ARCHIVOS    : ENT-PRODUCTOS=C, ENT-PEDIDOS=C, SAL-PEDIDOS-PROC=A*
001700*             : SAL-RESUMEN-DIA=A, SAL-PEDIDOS-MALOS=A,          *
001800*             : SAL-PRODUCTOS-MALOS=A                            *
001900* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
002000* INSTALADO   : DD/MM/AAAA                                       *
002100* BPM/RATIONAL: 241050                                           *
002200* NOMBRE      : ETL NOCTURNO DE PEDIDOS                          *
002300******************************************************************
002400*    B I T A C O R A   D E   C A M B I O S                      *
002500******************************************************************
002600* 06/03/1989 RBAL TK-1102 VERSION INICIAL. CORRE UNA SOLA FECHA  *
002700*            DE NEGOCIO RECIBIDA POR SYSIN (AAAA-MM-DD).         *
002800* 22/11/1991 RBAL TK-1205 EL PRODUCTO NO HALLADO YA NO ABORTA EL *
002900*            PEDIDO; SE GRABA CON UNKNOWN_PRODUCT/UNKNOWN_CATEG. *
003000* 19/07/1993 RBAL TK-1288 AGREGADO EL RANGO DE FECHAS (FECHA     *
003100*            INICIAL Y FINAL POR SYSIN); UNA CORRIDA POR DIA     *
003200*            CALENDARIO DENTRO DEL RANGO, INCLUSIVE.             *
003300* 14/09/1995 RBAL TK-1540 AGREGADO EL RESCATE DE FECHA FLEXIBLE  *
003400*            (AAAA/MM/DD O AAAAMMDD) CUANDO FALLA EL FORMATO     *
003500*            ESTRICTO. COMPARTIDO CON QSETL010 VIA QSDATE00.     *
003600* 30/06/1996 SPER TK-1688 EL ARCHIVO DE PEDIDOS FALTANTE PARA UNA*
003700*            FECHA YA NO DETIENE LA CORRIDA COMPLETA; SE REGISTRA*
003800*            EL ERROR Y SE CONTINUA CON LA SIGUIENTE FECHA.      *
003900* 03/08/1997 SPER TK-1790 AGREGADO EL SWITCH UPSI-0 DE MODO DE   *
004000*            PRUEBA: ACUMULA Y MUESTRA EL RESUMEN SIN GRABAR     *
004100*            NINGUNA SALIDA. PEDIDO DE AUDITORIA.                *
004200* 05/01/1999 JCHA TK-1971 REVISION Y2K. WKS-FD-ANIO YA ERA DE 4  *
004300*            POSICIONES (VER QSDATE00); SIN CAMBIOS DE FORMATO.  *
004400*            SE REVISO EL CALCULO DE BISIESTO PARA EL ANIO 2000. *
004500* 14/03/2001 JCHA TK-2215 SI LA FECHA NO TRAE CERO PEDIDOS        *
004600*            VALIDOS SE SIGUE GRABANDO EL RESUMEN EN CERO Y EL   *
004700*            ARCHIVO DE RECHAZOS; SE OMITE SOLO EL DE PROCESADOS.*
004800* 11/11/2003 RBAL TK-2390 CORREGIDO EL REDONDEO DEL TOTAL DE     *
004900*            PEDIDO; USA ROUNDED EN EL COMPUTE, NO TRUNCABA BIEN.*
005000* 08/04/2005 JCHA TK-2477 EL MAESTRO DE PRODUCTOS YA NO LLEGA    *
005100*            GARANTIZADO ASCENDENTE POR PRODUCTO-ID (CAMBIO DE   *
005200*            PROVEEDOR DE COMPRAS); SE AGREGA UNA ORDENACION EN  *
005300*            MEMORIA DESPUES DE LA CARGA Y ANTES DE LA BUSQUEDA  *
005400*            BINARIA, QUE ANTES FALLABA SILENCIOSAMENTE A        *
005500*            UNKNOWN_PRODUCT CUANDO EL ARCHIVO NO VENIA ORDENADO.*
005600******************************************************************
005700 PROGRAM-ID.    QSETL001.
005800 AUTHOR.        R. BALSERA.
005900 INSTALLATION.  QUICKSHOP RETAIL SYSTEMS - CENTRO DE COMPUTO.
006000 DATE-WRITTEN.  06/03/1989.
006100 DATE-COMPILED.
006200 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
006300                 SISTEMAS. PROHIBIDA SU REPRODUCCION.
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-370.
006800 OBJECT-COMPUTER. IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 IS WKS-SW-PRUEBA ON STATUS IS MODO-PRUEBA
007200                             OFF STATUS IS MODO-NORMAL.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT ENT-PRODUCTOS   ASSIGN TO PRODUCTO
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS FS-PRODUCTOS FSE-PRODUCTOS.
007900
008000     SELECT ENT-PEDIDOS     ASSIGN TO WKS-PEDIDOS-DD
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS FS-PEDIDOS FSE-PEDIDOS.
008300
008400     SELECT SAL-PEDIDOS-PROC ASSIGN TO WKS-PROCESO-DD
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS FS-PED-PROC FSE-PED-PROC.
008700
008800     SELECT SAL-RESUMEN-DIA ASSIGN TO WKS-RESUMEN-DD
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS IS FS-RESUMEN FSE-RESUMEN.
009100
009200     SELECT SAL-PEDIDOS-MALOS ASSIGN TO WKS-PEDMALOS-DD
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS IS FS-PED-MALOS FSE-PED-MALOS.
009500
009600     SELECT SAL-PRODUCTOS-MALOS ASSIGN TO PRODMALO
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS IS FS-PRD-MALOS FSE-PRD-MALOS.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  ENT-PRODUCTOS
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500 01  FD-PRODUCTO-LINEA              PIC X(132).
010600
010700 FD  ENT-PEDIDOS
010800     LABEL RECORDS ARE STANDARD
010900     RECORDING MODE IS F.
011000 01  FD-PEDIDO-LINEA                PIC X(132).
011100
011200 FD  SAL-PEDIDOS-PROC
011300     LABEL RECORDS ARE STANDARD
011400     RECORDING MODE IS F.
011500 01  FD-PEDIDO-PROC-REG             PIC X(150).
011600
011700 FD  SAL-RESUMEN-DIA
011800     LABEL RECORDS ARE STANDARD
011900     RECORDING MODE IS F.
012000 01  FD-RESUMEN-LINEA               PIC X(50).
012100
012200 FD  SAL-PEDIDOS-MALOS
012300     LABEL RECORDS ARE STANDARD
012400     RECORDING MODE IS F.
012500 01  FD-PEDIDO-MALO-LINEA           PIC X(200).
012600
012700 FD  SAL-PRODUCTOS-MALOS
012800     LABEL RECORDS ARE STANDARD
012900     RECORDING MODE IS F.
013000 01  FD-PRODUCTO-MALO-LINEA         PIC X(200).
013100
013200 WORKING-STORAGE SECTION.
013300*----------------------------------------------------------------*
013400*    COPIAS DE LOS LAYOUTS DE REGISTRO COMPARTIDOS               *
013500*----------------------------------------------------------------*
013600 COPY QSORDR00.
013700 COPY QSPRDR00.
013800 COPY QSPRCR00.
013900 COPY QSSUMR00.
014000 COPY QSBADR00.
014100 COPY QSDATE00.
014200 COPY QSNUMR00.
014300
014400*----------------------------------------------------------------*
014500*    ESTADO DE ARCHIVO (RETURN/FUNCTION/FEEDBACK) POR CADA       *
014600*    ARCHIVO DEL PROGRAMA, AL ESTILO DEL DEPARTAMENTO            *
014700*----------------------------------------------------------------*
014800 01  WKS-ESTADOS-ARCHIVO.
014900     05  FS-PRODUCTOS                PIC X(02).
015000         88  FS-PRODUCTOS-OK                    VALUE '00'.
015100         88  FS-PRODUCTOS-EOF                   VALUE '10'.
015200     05  FSE-PRODUCTOS.
015300         10  FSE-PRD-RETURN          PIC S9(04) COMP-5 VALUE ZERO.
015400         10  FSE-PRD-FUNCTION        PIC S9(04) COMP-5 VALUE ZERO.
015500         10  FSE-PRD-FEEDBACK        PIC S9(04) COMP-5 VALUE ZERO.
015600     05  FS-PEDIDOS                  PIC X(02).
015700         88  FS-PEDIDOS-OK                       VALUE '00'.
015800         88  FS-PEDIDOS-EOF                       VALUE '10'.
015900         88  FS-PEDIDOS-NO-EXISTE                 VALUE '35'.
016000     05  FSE-PEDIDOS.
016100         10  FSE-PED-RETURN          PIC S9(04) COMP-5 VALUE ZERO.
016200         10  FSE-PED-FUNCTION        PIC S9(04) COMP-5 VALUE ZERO.
016300         10  FSE-PED-FEEDBACK        PIC S9(04) COMP-5 VALUE ZERO.
016400     05  FS-PED-PROC                 PIC X(02).
016500         88  FS-PED-PROC-OK                      VALUE '00'.
016600     05  FSE-PED-PROC.
016700         10  FSE-PP-RETURN           PIC S9(04) COMP-5 VALUE ZERO.
016800         10  FSE-PP-FUNCTION         PIC S9(04) COMP-5 VALUE ZERO.
016900         10  FSE-PP-FEEDBACK         PIC S9(04) COMP-5 VALUE ZERO.
017000     05  FS-RESUMEN                  PIC X(02).
017100         88  FS-RESUMEN-OK                       VALUE '00'.
017200     05  FSE-RESUMEN.
017300         10  FSE-RES-RETURN          PIC S9(04) COMP-5 VALUE ZERO.
017400         10  FSE-RES-FUNCTION        PIC S9(04) COMP-5 VALUE ZERO.
017500         10  FSE-RES-FEEDBACK        PIC S9(04) COMP-5 VALUE ZERO.
017600     05  FS-PED-MALOS                PIC X(02).
017700         88  FS-PED-MALOS-OK                     VALUE '00'.
017800     05  FSE-PED-MALOS.
017900         10  FSE-PM-RETURN           PIC S9(04) COMP-5 VALUE ZERO.
018000         10  FSE-PM-FUNCTION         PIC S9(04) COMP-5 VALUE ZERO.
018100         10  FSE-PM-FEEDBACK         PIC S9(04) COMP-5 VALUE ZERO.
018200     05  FS-PRD-MALOS                PIC X(02).
018300         88  FS-PRD-MALOS-OK                     VALUE '00'.
018400     05  FSE-PRD-MALOS.
018500         10  FSE-RM-RETURN           PIC S9(04) COMP-5 VALUE ZERO.
018600         10  FSE-RM-FUNCTION         PIC S9(04) COMP-5 VALUE ZERO.
018700         10  FSE-RM-FEEDBACK         PIC S9(04) COMP-5 VALUE ZERO.
018800
018900*----------------------------------------------------------------*
019000*    SWITCHES DE CONTROL DEL PROGRAMA                            *
019100*----------------------------------------------------------------*
019200 01  WKS-SWITCHES.
019300     05  WKS-SW-PRUEBA               PIC X(01) VALUE 'N'.
019400         88  MODO-PRUEBA                        VALUE 'S'.
019500         88  MODO-NORMAL                         VALUE 'N'.
019600     05  WKS-SW-PEDIDOS-ABIERTO      PIC X(01) VALUE 'N'.
019700         88  PEDIDOS-ARCHIVO-OK                  VALUE 'S'.
019800         88  PEDIDOS-ARCHIVO-FALTA               VALUE 'N'.
019900     05  WKS-SW-HAY-PROCESADOS       PIC X(01) VALUE 'N'.
020000         88  HAY-PEDIDOS-PROCESADOS              VALUE 'S'.
020100     05  WKS-SW-HAY-MALOS            PIC X(01) VALUE 'N'.
020200         88  HAY-PEDIDOS-MALOS                   VALUE 'S'.
020300     05  WKS-SW-PRODUCTOS-ABIERTO    PIC X(01) VALUE 'N'.
020400
020500*----------------------------------------------------------------*
020600*    PARAMETROS DE CORRIDA, RECIBIDOS POR SYSIN                  *
020700*----------------------------------------------------------------*
020800 01  WKS-PARAMETROS.
020900     05  WKS-PARM-FECHA-INI-CRUDA    PIC X(10).
021000     05  WKS-PARM-FECHA-FIN-CRUDA    PIC X(10).
021100     05  WKS-PARM-FECHA-INI          PIC 9(08).
021200     05  WKS-PARM-FECHA-FIN          PIC 9(08).
021300     05  WKS-PARM-LIMPIA             PIC X(10).
021400     05  WKS-PARM-POS-DE             PIC 9(02) COMP.
021500     05  WKS-PARM-POS-A              PIC 9(02) COMP.
021600
021700*----------------------------------------------------------------*
021800*    CURSOR DE FECHA Y TABLA DEL RANGO A PROCESAR                *
021900*----------------------------------------------------------------*
022000 01  WKS-FECHA-CURSOR                PIC 9(08).
022100 01  WKS-FECHA-CURSOR-R REDEFINES WKS-FECHA-CURSOR.
022200     05  WKS-CF-ANIO                 PIC 9(04).
022300     05  WKS-CF-MES                  PIC 9(02).
022400     05  WKS-CF-DIA                  PIC 9(02).
022500
022600 01  WKS-CALCULO-FECHA.
022700     05  WKS-CF-Q4                   PIC 9(04) COMP.
022800     05  WKS-CF-R4                   PIC 9(04) COMP.
022900     05  WKS-CF-Q100                 PIC 9(04) COMP.
023000     05  WKS-CF-R100                 PIC 9(04) COMP.
023100     05  WKS-CF-Q400                 PIC 9(04) COMP.
023200     05  WKS-CF-R400                 PIC 9(04) COMP.
023300     05  WKS-CF-ES-BISIESTO          PIC X(01) VALUE 'N'.
023400         88  CF-ES-BISIESTO                     VALUE 'S'.
023500     05  WKS-CF-DIAS-EN-MES          PIC 9(02) COMP.
023600
023700 01  WKS-FECHA-ISO-CURSOR            PIC X(10).
023800 01  WKS-FECHA-ISO-CURSOR-R REDEFINES WKS-FECHA-ISO-CURSOR.
023900     05  WKS-FIC-ANIO                PIC 9(04).
024000     05  WKS-FIC-SEP-1               PIC X(01).
024100     05  WKS-FIC-MES                 PIC 9(02).
024200     05  WKS-FIC-SEP-2               PIC X(01).
024300     05  WKS-FIC-DIA                 PIC 9(02).
024400
024500 01  WKS-TABLA-FECHAS-DEF.
024600     05  WKS-TOTAL-FECHAS            PIC 9(05) COMP VALUE ZERO.
024700     05  WKS-FECHA-IDX               PIC 9(05) COMP VALUE ZERO.
024800     05  WKS-TABLA-FECHAS OCCURS 0 TO 3660 TIMES
024900                 DEPENDING ON WKS-TOTAL-FECHAS
025000                 INDEXED BY WKS-FT-IDX.
025100         10  WKS-FT-AAAAMMDD          PIC 9(08).
025200         10  WKS-FT-ISO               PIC X(10).
025300
025400*----------------------------------------------------------------*
025500*    NOMBRES DE ARCHIVO DE LA FECHA EN PROCESO (SE ARMAN EN      *
025600*    2000-PROCESAR-FECHA Y SE ASIGNAN DINAMICAMENTE A LOS DD)    *
025700*----------------------------------------------------------------*
025800 01  WKS-NOMBRES-DD.
025900     05  WKS-PEDIDOS-DD              PIC X(20).
026000     05  WKS-PROCESO-DD              PIC X(20).
026100     05  WKS-RESUMEN-DD              PIC X(20).
026200     05  WKS-PEDMALOS-DD             PIC X(20).
026300
026400*----------------------------------------------------------------*
026500*    CONTADORES Y ACUMULADORES DEL DIA EN PROCESO                *
026600*----------------------------------------------------------------*
026700 01  WKS-CONTADORES.
026800     05  WKS-ACUM-FILAS-PROC         PIC 9(07) COMP VALUE ZERO.
026900     05  WKS-ACUM-FILAS-MALAS        PIC 9(07) COMP VALUE ZERO.
027000     05  WKS-ACUM-PRODUCTOS-MALOS    PIC 9(05) COMP VALUE ZERO.
027100     05  WKS-ACUM-INGRESOS           PIC S9(11)V99 VALUE ZERO.
027200     05  WKS-FECHAS-OK               PIC 9(05) COMP VALUE ZERO.
027300     05  WKS-FECHAS-CON-ERROR        PIC 9(05) COMP VALUE ZERO.
027400
027500*----------------------------------------------------------------*
027600*    AREA DE TRABAJO PARA EL RENGLON DE RECHAZO (SE ARMA A       *
027700*    PARTIR DE LA LINEA ORIGINAL MAS EL MOTIVO)                  *
027800*----------------------------------------------------------------*
027900 01  WKS-MOTIVO-RECHAZO              PIC X(60).
028000
028100*----------------------------------------------------------------*
028200*    AREA DE TRABAJO PARA LA BUSQUEDA DEL PRODUCTO EN LA TABLA   *
028300*----------------------------------------------------------------*
028400 01  WKS-BUSQUEDA-PRODUCTO.
028500     05  WKS-BP-DESDE                PIC 9(05) COMP VALUE ZERO.
028600     05  WKS-BP-HASTA                PIC 9(05) COMP VALUE ZERO.
028700     05  WKS-BP-MEDIO                PIC 9(05) COMP VALUE ZERO.
028800     05  WKS-BP-HALLADO              PIC X(01) VALUE 'N'.
028900         88  BP-HALLADO                         VALUE 'S'.
029000
029100*----------------------------------------------------------------*
029200*    AREA DE TRABAJO DEL ORDENAMIENTO DE WKS-TABLA-PRODUCTOS     *
029300*    (SELECCION DIRECTA) - TK-2477                                *
029400*----------------------------------------------------------------*
029500 01  WKS-ORDENAMIENTO-PRODUCTOS.
029600     05  WKS-ORDP-I                  PIC 9(05) COMP VALUE ZERO.
029700     05  WKS-ORDP-J                  PIC 9(05) COMP VALUE ZERO.
029800     05  WKS-ORDP-MENOR              PIC 9(05) COMP VALUE ZERO.
029900     05  WKS-ORDP-TEMP-ID            PIC 9(06).
030000     05  WKS-ORDP-TEMP-NOMBRE        PIC X(30).
030100     05  WKS-ORDP-TEMP-CATEGORIA     PIC X(20).
030200     05  WKS-ORDP-TEMP-PRECIO        PIC S9(07)V99.
030300
030400*----------------------------------------------------------------*
030500*    CONTADOR INDEPENDIENTE DE INTERCAMBIOS DEL ORDENAMIENTO DE  *
030600*    PRODUCTOS; NO PERTENECE A NINGUN GRUPO DE TRABAJO - TK-2477 *
030700*----------------------------------------------------------------*
030800 77  WKS-ORDP-INTERCAMBIOS           PIC 9(05) COMP VALUE ZERO.
030900 77  WKS-SW-PRODUCTOS-ORDENADOS      PIC X(01) VALUE 'N'.
031000     88  PRODUCTOS-ORDENADOS                    VALUE 'S'.
031100
031200*----------------------------------------------------------------*
031300*    MENSAJES OPERATIVOS                                         *
031400*----------------------------------------------------------------*
031500 01  WKS-MENSAJES.
031600     05  WKS-MSG-LINEA               PIC X(80).
031700
031800 PROCEDURE DIVISION.
031900
032000 0000-MAIN.
032100     PERFORM 1000-INICIAR-PROGRAMA THRU 1000-INICIAR-PROGRAMA-E.
032200     PERFORM 2000-PROCESAR-FECHA THRU 2000-PROCESAR-FECHA-E
032300         VARYING WKS-FECHA-IDX FROM 1 BY 1
032400         UNTIL WKS-FECHA-IDX > WKS-TOTAL-FECHAS.
032500     PERFORM 9000-FINALIZAR-PROGRAMA THRU 9000-FINALIZAR-PROGRAMA-E.
032600     STOP RUN.
032700
032800******************************************************************
032900*    1000-INICIAR-PROGRAMA                                      *
033000*    LEE LOS PARAMETROS DE SYSIN, LOS LIMPIA Y ARMA LA TABLA     *
033100*    DE FECHAS A PROCESAR (UNA O UN RANGO, INCLUSIVE)            *
033200******************************************************************
033300 1000-INICIAR-PROGRAMA.
033400     DISPLAY 'QSETL001 - ETL DIARIO DE PEDIDOS QUICKSHOP'
033500         UPON CONSOLE.
033600     IF MODO-PRUEBA
033700         DISPLAY 'QSETL001 - CORRIENDO EN MODO DE PRUEBA (UPSI-0)'
033800             UPON CONSOLE
033900     END-IF.
034000     ACCEPT WKS-PARM-FECHA-INI-CRUDA FROM SYSIN.
034100     ACCEPT WKS-PARM-FECHA-FIN-CRUDA FROM SYSIN.
034200     MOVE WKS-PARM-FECHA-INI-CRUDA TO WKS-PARM-LIMPIA.
034300     PERFORM 1100-QUITAR-GUIONES THRU 1100-QUITAR-GUIONES-E.
034400     MOVE WKS-PARM-LIMPIA(1:8) TO WKS-PARM-FECHA-INI.
034500     MOVE WKS-PARM-FECHA-FIN-CRUDA TO WKS-PARM-LIMPIA.
034600     PERFORM 1100-QUITAR-GUIONES THRU 1100-QUITAR-GUIONES-E.
034700     MOVE WKS-PARM-LIMPIA(1:8) TO WKS-PARM-FECHA-FIN.
034800     PERFORM 1200-CALC-RANGO-FECHAS THRU 1200-CALC-RANGO-FECHAS-E.
034900 1000-INICIAR-PROGRAMA-E.
035000     EXIT.
035100
035200******************************************************************
035300*    1100-QUITAR-GUIONES                                        *
035400*    LOS PARAMETROS DE FECHA PUEDEN LLEGAR CON GUIONES           *
035500*    (AAAA-MM-DD) O SIN ELLOS (AAAAMMDD). SE QUITAN LOS GUIONES  *
035600*    PARA DEJAR SIEMPRE 8 DIGITOS EN WKS-PARM-LIMPIA.            *
035700******************************************************************
035800 1100-QUITAR-GUIONES.
035900     INSPECT WKS-PARM-LIMPIA REPLACING ALL '-' BY SPACE.
036000     MOVE 1 TO WKS-PARM-POS-DE.
036100     MOVE 1 TO WKS-PARM-POS-A.
036200 1100-COMPACTAR-LOOP.
036300     IF WKS-PARM-POS-DE > 10
036400         GO TO 1100-QUITAR-GUIONES-E
036500     END-IF.
036600     IF WKS-PARM-LIMPIA(WKS-PARM-POS-DE:1) NOT = SPACE
036700         MOVE WKS-PARM-LIMPIA(WKS-PARM-POS-DE:1)
036800             TO WKS-PARM-LIMPIA(WKS-PARM-POS-A:1)
036900         ADD 1 TO WKS-PARM-POS-A
037000     END-IF.
037100     ADD 1 TO WKS-PARM-POS-DE.
037200     GO TO 1100-COMPACTAR-LOOP.
037300 1100-QUITAR-GUIONES-E.
037400     EXIT.
037500
037600******************************************************************
037700*    1200-CALC-RANGO-FECHAS                                     *
037800*    ARMA WKS-TABLA-FECHAS CON UNA ENTRADA POR CADA DIA          *
037900*    CALENDARIO ENTRE LA FECHA INICIAL Y LA FINAL, INCLUSIVE.    *
038000*    SI LA FECHA FINAL VIENE EN BLANCO SE PROCESA SOLO LA        *
038100*    FECHA INICIAL (CORRIDA DE UN SOLO DIA).                     *
038200******************************************************************
038300 1200-CALC-RANGO-FECHAS.
038400     IF WKS-PARM-FECHA-FIN = ZERO
038500         MOVE WKS-PARM-FECHA-INI TO WKS-PARM-FECHA-FIN
038600     END-IF.
038700     MOVE WKS-PARM-FECHA-INI TO WKS-FECHA-CURSOR.
038800 1200-AGREGAR-FECHA-LOOP.
038900     IF WKS-FECHA-CURSOR > WKS-PARM-FECHA-FIN
039000         GO TO 1200-CALC-RANGO-FECHAS-E
039100     END-IF.
039200     ADD 1 TO WKS-TOTAL-FECHAS.
039300     MOVE WKS-FECHA-CURSOR
039400         TO WKS-FT-AAAAMMDD(WKS-TOTAL-FECHAS).
039500     PERFORM 1210-FORMATEAR-ISO THRU 1210-FORMATEAR-ISO-E.
039600     MOVE WKS-FECHA-ISO-CURSOR
039700         TO WKS-FT-ISO(WKS-TOTAL-FECHAS).
039800     PERFORM 8300-SIGUIENTE-DIA THRU 8300-SIGUIENTE-DIA-E.
039900     GO TO 1200-AGREGAR-FECHA-LOOP.
040000 1200-CALC-RANGO-FECHAS-E.
040100     EXIT.
040200
040300 1210-FORMATEAR-ISO.
040400     MOVE SPACES TO WKS-FECHA-ISO-CURSOR.
040500     MOVE WKS-CF-ANIO TO WKS-FIC-ANIO.
040600     MOVE '-'         TO WKS-FIC-SEP-1.
040700     MOVE WKS-CF-MES  TO WKS-FIC-MES.
040800     MOVE '-'         TO WKS-FIC-SEP-2.
040900     MOVE WKS-CF-DIA  TO WKS-FIC-DIA.
041000 1210-FORMATEAR-ISO-E.
041100     EXIT.
041200
041300******************************************************************
041400*    2000-PROCESAR-FECHA                                        *
041500*    DRIVER DE UNA FECHA DE NEGOCIO (PASOS 1 A 8 DEL LOTE):      *
041600*    CARGA EL MAESTRO, ABRE Y LEE PEDIDOS, VALIDA, ENRIQUECE,    *
041700*    ACUMULA Y GRABA LAS TRES SALIDAS. SI EL ARCHIVO DE PEDIDOS  *
041800*    NO EXISTE PARA LA FECHA, SE REGISTRA EL ERROR Y SE SIGUE    *
041900*    CON LA PROXIMA FECHA DEL RANGO (TK-1688).                   *
042000******************************************************************
042100 2000-PROCESAR-FECHA.
042200     MOVE WKS-FT-AAAAMMDD(WKS-FECHA-IDX) TO WKS-FECHA-CURSOR.
042300     MOVE WKS-FT-ISO(WKS-FECHA-IDX)      TO WKS-RES-FECHA-ISO.
042400     MOVE ZERO  TO WKS-ACUM-FILAS-PROC
042500                   WKS-ACUM-FILAS-MALAS
042600                   WKS-ACUM-PRODUCTOS-MALOS.
042700     MOVE ZERO  TO WKS-ACUM-INGRESOS.
042800     MOVE 'N'   TO WKS-SW-HAY-PROCESADOS WKS-SW-HAY-MALOS.
042900     DISPLAY 'QSETL001 - PROCESANDO FECHA ' WKS-RES-FECHA-ISO
043000         UPON CONSOLE.
043100     PERFORM 2100-CARGAR-PRODUCTOS THRU 2100-CARGAR-PRODUCTOS-E.
043200     PERFORM 2200-ABRIR-PEDIDOS THRU 2200-ABRIR-PEDIDOS-E.
043300     IF PEDIDOS-ARCHIVO-FALTA
043400         DISPLAY 'QSETL001 - ARCHIVO DE PEDIDOS NO EXISTE PARA '
043500             WKS-RES-FECHA-ISO ' - SE OMITE LA FECHA' UPON CONSOLE
043600         ADD 1 TO WKS-FECHAS-CON-ERROR
043700         GO TO 2000-PROCESAR-FECHA-E
043800     END-IF.
043900     PERFORM 2300-LEER-PEDIDOS THRU 2300-LEER-PEDIDOS-E
044000         UNTIL FS-PEDIDOS-EOF.
044100     CLOSE ENT-PEDIDOS.
044200     PERFORM 6000-FINALIZAR-FECHA THRU 6000-FINALIZAR-FECHA-E.
044300     ADD 1 TO WKS-FECHAS-OK.
044400 2000-PROCESAR-FECHA-E.
044500     EXIT.
044600
044700******************************************************************
044800*    2100-CARGAR-PRODUCTOS                                      *
044900*    CARGA EL MAESTRO DE PRODUCTOS COMPLETO EN MEMORIA           *
045000*    (WKS-TABLA-PRODUCTOS). LOS REGISTROS QUE NO PASAN LA        *
045100*    VALIDACION SE GRABAN EN SAL-PRODUCTOS-MALOS.                *
045200******************************************************************
045300 2100-CARGAR-PRODUCTOS.
045400     MOVE ZERO TO WKS-PRD-TOTAL-CARGADOS.
045500     OPEN INPUT ENT-PRODUCTOS.
045600     IF NOT FS-PRODUCTOS-OK
045700         DISPLAY 'QSETL001 - NO SE PUDO ABRIR EL MAESTRO DE '
045800             'PRODUCTOS - FS=' FS-PRODUCTOS UPON CONSOLE
045900         MOVE 'N' TO WKS-SW-PRODUCTOS-ABIERTO
046000         GO TO 2100-CARGAR-PRODUCTOS-E
046100     END-IF.
046200     MOVE 'S' TO WKS-SW-PRODUCTOS-ABIERTO.
046300     OPEN OUTPUT SAL-PRODUCTOS-MALOS.
046400*    EL ENCABEZADO DEL ARCHIVO PLANO SE DESCARTA SIN VALIDAR
046500     READ ENT-PRODUCTOS INTO WKS-PRD-LINEA-TEXTO
046600         AT END SET FS-PRODUCTOS-EOF TO TRUE
046700     END-READ.
046800     PERFORM 2110-LEER-PRODUCTO THRU 2110-LEER-PRODUCTO-E.
046900     PERFORM 2120-PROCESAR-PRODUCTO THRU 2120-PROCESAR-PRODUCTO-E
047000         UNTIL FS-PRODUCTOS-EOF.
047100     CLOSE ENT-PRODUCTOS.
047200     CLOSE SAL-PRODUCTOS-MALOS.
047300     IF WKS-ACUM-PRODUCTOS-MALOS > 0
047400         DISPLAY 'QSETL001 - PRODUCTOS RECHAZADOS: '
047500             WKS-ACUM-PRODUCTOS-MALOS UPON CONSOLE
047600     END-IF.
047700*    TK-2477 - EL ARCHIVO YA NO LLEGA GARANTIZADO ORDENADO; SE
047800*    ORDENA LA TABLA EN MEMORIA ANTES DE QUE 2620-BUSCAR-PRODUCTO
047900*    LA RECORRA POR BUSQUEDA BINARIA.
048000     IF WKS-PRD-TOTAL-CARGADOS > 1
048100         PERFORM 2130-ORDENAR-PRODUCTOS THRU 2130-ORDENAR-PRODUCTOS-E
048200     END-IF.
048300 2100-CARGAR-PRODUCTOS-E.
048400     EXIT.
048500
048600 2110-LEER-PRODUCTO.
048700     READ ENT-PRODUCTOS INTO WKS-PRD-LINEA-TEXTO
048800         AT END
048900             SET FS-PRODUCTOS-EOF TO TRUE
049000     END-READ.
049100 2110-LEER-PRODUCTO-E.
049200     EXIT.
049300
049400 2120-PROCESAR-PRODUCTO.
049500     INITIALIZE WKS-PRODUCTO-REG.
049600     UNSTRING WKS-PRD-LINEA-TEXTO DELIMITED BY ','
049700         INTO WKS-JD-TOKEN-CRUDO COUNT WKS-JD-LONGITUD
049800              WKS-PRD-NOMBRE
049900              WKS-PRD-CATEGORIA
050000              WKS-DL-VALOR(1) COUNT WKS-DL-LONGITUD(1)
050100     END-UNSTRING.
050200     MOVE 6 TO WKS-JD-ANCHO.
050300     PERFORM 8400-JUSTIFICAR-DERECHA THRU 8400-JUSTIFICAR-DERECHA-E.
050400     IF JD-RESULTADO-OK
050500         MOVE WKS-JD-MAGNITUD-9 TO WKS-PRD-ID
050600     ELSE
050700         MOVE ZERO TO WKS-PRD-ID
050800     END-IF.
050900     MOVE WKS-DL-VALOR(1)    TO WKS-JD-IMPORTE-ENTRADA.
051000     MOVE WKS-DL-LONGITUD(1) TO WKS-JD-IMPORTE-LONGITUD.
051100     PERFORM 8450-PARSEAR-IMPORTE THRU 8450-PARSEAR-IMPORTE-E.
051200     IF JD-RESULTADO-OK
051300         MOVE WKS-JD-IMPORTE-SALIDA TO WKS-PRD-PRECIO-LISTA
051400     ELSE
051500         MOVE -1 TO WKS-PRD-PRECIO-LISTA
051600     END-IF.
051700     PERFORM 2150-VALIDAR-PRODUCTO THRU 2150-VALIDAR-PRODUCTO-E.
051800     IF PRD-LINEA-OK
051900         ADD 1 TO WKS-PRD-TOTAL-CARGADOS
052000         MOVE WKS-PRD-ID         TO WKS-PRD-ID-TAB(WKS-PRD-TOTAL-CARGADOS)
052100         MOVE WKS-PRD-NOMBRE     TO WKS-PRD-NOMBRE-TAB(WKS-PRD-TOTAL-CARGADOS)
052200         MOVE WKS-PRD-CATEGORIA  TO WKS-PRD-CATEGORIA-TAB(WKS-PRD-TOTAL-CARGADOS)
052300         MOVE WKS-PRD-PRECIO-LISTA
052400                                 TO WKS-PRD-PRECIO-TAB(WKS-PRD-TOTAL-CARGADOS)
052500     ELSE
052600         ADD 1 TO WKS-ACUM-PRODUCTOS-MALOS
052700         MOVE WKS-PRD-LINEA-TEXTO TO WKS-RCH-LINEA-ORIGINAL
052800         MOVE WKS-MOTIVO-RECHAZO  TO WKS-RCH-MOTIVO-ERROR
052900         WRITE FD-PRODUCTO-MALO-LINEA FROM WKS-RECHAZO-REG
053000     END-IF.
053100     PERFORM 2110-LEER-PRODUCTO THRU 2110-LEER-PRODUCTO-E.
053200 2120-PROCESAR-PRODUCTO-E.
053300     EXIT.
053400
053500******************************************************************
053600*    2130-ORDENAR-PRODUCTOS                              TK-2477 *
053700*    ORDENA WKS-TABLA-PRODUCTOS ASCENDENTE POR WKS-PRD-ID-TAB     *
053800*    (SELECCION DIRECTA, SIN VERBO SORT) PARA QUE LA BUSQUEDA    *
053900*    BINARIA DE 2620-BUSCAR-PRODUCTO SEA VALIDA.                 *
054000******************************************************************
054100 2130-ORDENAR-PRODUCTOS.
054200     MOVE ZERO TO WKS-ORDP-INTERCAMBIOS.
054300     MOVE 'N' TO WKS-SW-PRODUCTOS-ORDENADOS.
054400     MOVE 1 TO WKS-ORDP-I.
054500 2130-ORDENAR-PASE.
054600     IF WKS-ORDP-I > WKS-PRD-TOTAL-CARGADOS - 1
054700         SET PRODUCTOS-ORDENADOS TO TRUE
054800         DISPLAY 'QSETL001 - MAESTRO DE PRODUCTOS ORDENADO - '
054900             'INTERCAMBIOS=' WKS-ORDP-INTERCAMBIOS UPON CONSOLE
055000         GO TO 2130-ORDENAR-PRODUCTOS-E
055100     END-IF.
055200     MOVE WKS-ORDP-I TO WKS-ORDP-MENOR.
055300     COMPUTE WKS-ORDP-J = WKS-ORDP-I + 1.
055400 2130-ORDENAR-COMPARA.
055500     IF WKS-ORDP-J > WKS-PRD-TOTAL-CARGADOS
055600         GO TO 2130-ORDENAR-INTERCAMBIA
055700     END-IF.
055800     IF WKS-PRD-ID-TAB(WKS-ORDP-J) < WKS-PRD-ID-TAB(WKS-ORDP-MENOR)
055900         MOVE WKS-ORDP-J TO WKS-ORDP-MENOR
056000     END-IF.
056100     ADD 1 TO WKS-ORDP-J.
056200     GO TO 2130-ORDENAR-COMPARA.
056300 2130-ORDENAR-INTERCAMBIA.
056400     IF WKS-ORDP-MENOR NOT = WKS-ORDP-I
056500         MOVE WKS-PRD-ID-TAB(WKS-ORDP-I)        TO WKS-ORDP-TEMP-ID
056600         MOVE WKS-PRD-NOMBRE-TAB(WKS-ORDP-I)    TO WKS-ORDP-TEMP-NOMBRE
056700         MOVE WKS-PRD-CATEGORIA-TAB(WKS-ORDP-I) TO WKS-ORDP-TEMP-CATEGORIA
056800         MOVE WKS-PRD-PRECIO-TAB(WKS-ORDP-I)    TO WKS-ORDP-TEMP-PRECIO
056900         MOVE WKS-PRD-ID-TAB(WKS-ORDP-MENOR)
057000                                 TO WKS-PRD-ID-TAB(WKS-ORDP-I)
057100         MOVE WKS-PRD-NOMBRE-TAB(WKS-ORDP-MENOR)
057200                                 TO WKS-PRD-NOMBRE-TAB(WKS-ORDP-I)
057300         MOVE WKS-PRD-CATEGORIA-TAB(WKS-ORDP-MENOR)
057400                                 TO WKS-PRD-CATEGORIA-TAB(WKS-ORDP-I)
057500         MOVE WKS-PRD-PRECIO-TAB(WKS-ORDP-MENOR)
057600                                 TO WKS-PRD-PRECIO-TAB(WKS-ORDP-I)
057700         MOVE WKS-ORDP-TEMP-ID        TO WKS-PRD-ID-TAB(WKS-ORDP-MENOR)
057800         MOVE WKS-ORDP-TEMP-NOMBRE    TO WKS-PRD-NOMBRE-TAB(WKS-ORDP-MENOR)
057900         MOVE WKS-ORDP-TEMP-CATEGORIA TO WKS-PRD-CATEGORIA-TAB(WKS-ORDP-MENOR)
058000         MOVE WKS-ORDP-TEMP-PRECIO    TO WKS-PRD-PRECIO-TAB(WKS-ORDP-MENOR)
058100         ADD 1 TO WKS-ORDP-INTERCAMBIOS
058200     END-IF.
058300     ADD 1 TO WKS-ORDP-I.
058400     GO TO 2130-ORDENAR-PASE.
058500 2130-ORDENAR-PRODUCTOS-E.
058600     EXIT.
058700
058800******************************************************************
058900*    2150-VALIDAR-PRODUCTO                                      *
059000*    PRODUCT-ID Y PRODUCT-NAME SON OBLIGATORIOS; CATEGORY USA    *
059100*    'UNKNOWN' POR DEFECTO; PRICE DEBE SER >= 0.                 *
059200******************************************************************
059300 2150-VALIDAR-PRODUCTO.
059400     MOVE SPACES TO WKS-MOTIVO-RECHAZO.
059500     SET PRD-LINEA-OK TO TRUE.
059600     IF WKS-PRD-ID = ZERO
059700         SET PRD-LINEA-MALA TO TRUE
059800         MOVE 'PRODUCT-ID: REQUERIDO Y NUMERICO' TO WKS-MOTIVO-RECHAZO
059900         GO TO 2150-VALIDAR-PRODUCTO-E
060000     END-IF.
060100     IF WKS-PRD-NOMBRE = SPACES
060200         SET PRD-LINEA-MALA TO TRUE
060300         MOVE 'PRODUCT-NAME: REQUERIDO' TO WKS-MOTIVO-RECHAZO
060400         GO TO 2150-VALIDAR-PRODUCTO-E
060500     END-IF.
060600     IF WKS-PRD-CATEGORIA = SPACES
060700         MOVE 'unknown' TO WKS-PRD-CATEGORIA
060800         SET PRD-CATEGORIA-ASUMIDA TO TRUE
060900     END-IF.
061000     IF WKS-PRD-PRECIO-LISTA < ZERO
061100         SET PRD-LINEA-MALA TO TRUE
061200         MOVE 'PRICE: DEBE SER NUMERICO Y >= 0' TO WKS-MOTIVO-RECHAZO
061300     END-IF.
061400 2150-VALIDAR-PRODUCTO-E.
061500     EXIT.
061600
061700******************************************************************
061800*    2200-ABRIR-PEDIDOS                                         *
061900*    ARMA EL NOMBRE DEL ARCHIVO DE PEDIDOS DE LA FECHA Y LO      *
062000*    ABRE. SI NO EXISTE, SE MARCA EL SWITCH Y SE VUELVE (NO ES   *
062100*    UN ABEND; VER 2000-PROCESAR-FECHA).                         *
062200******************************************************************
062300 2200-ABRIR-PEDIDOS.
062400     STRING 'PEDIDOS.D' WKS-FECHA-CURSOR DELIMITED BY SIZE
062500         INTO WKS-PEDIDOS-DD.
062600     STRING 'PEDPROC.D' WKS-FECHA-CURSOR DELIMITED BY SIZE
062700         INTO WKS-PROCESO-DD.
062800     STRING 'RESUMEN.D' WKS-FECHA-CURSOR DELIMITED BY SIZE
062900         INTO WKS-RESUMEN-DD.
063000     STRING 'PEDMALO.D' WKS-FECHA-CURSOR DELIMITED BY SIZE
063100         INTO WKS-PEDMALOS-DD.
063200     OPEN INPUT ENT-PEDIDOS.
063300     IF FS-PEDIDOS-NO-EXISTE
063400         SET PEDIDOS-ARCHIVO-FALTA TO TRUE
063500         GO TO 2200-ABRIR-PEDIDOS-E
063600     END-IF.
063700     IF NOT FS-PEDIDOS-OK
063800         DISPLAY 'QSETL001 - ERROR ABRIENDO PEDIDOS - FS='
063900             FS-PEDIDOS UPON CONSOLE
064000         SET PEDIDOS-ARCHIVO-FALTA TO TRUE
064100         GO TO 2200-ABRIR-PEDIDOS-E
064200     END-IF.
064300     SET PEDIDOS-ARCHIVO-OK TO TRUE.
064400*    EL ENCABEZADO DEL ARCHIVO PLANO SE DESCARTA SIN VALIDAR
064500     READ ENT-PEDIDOS INTO WKS-PED-LINEA-TEXTO
064600         AT END SET FS-PEDIDOS-EOF TO TRUE
064700     END-READ.
064800     IF NOT FS-PEDIDOS-EOF
064900         PERFORM 2310-LEER-PEDIDO THRU 2310-LEER-PEDIDO-E
065000     END-IF.
065100 2200-ABRIR-PEDIDOS-E.
065200     EXIT.
065300
065400******************************************************************
065500*    2300-LEER-PEDIDOS                                          *
065600*    PROCESA EL PEDIDO YA LEIDO (PATRON DE LECTURA ADELANTADA,   *
065700*    EL SIGUIENTE SE LEE AL FINAL DE ESTE PARRAFO) Y LO VALIDA,  *
065800*    ENRIQUECE Y GRABA SEGUN CORRESPONDA.                        *
065900******************************************************************
066000 2300-LEER-PEDIDOS.
066100     MOVE SPACES TO WKS-MOTIVO-RECHAZO.
066200     PERFORM 2400-VALIDAR-FECHA-PEDIDO THRU 2400-VALIDAR-FECHA-PEDIDO-E.
066300     IF FECHA-VALIDA-OK
066400         PERFORM 2500-VALIDAR-PEDIDO THRU 2500-VALIDAR-PEDIDO-E
066500     ELSE
066600         SET PED-LINEA-MALA TO TRUE
066700         MOVE WKS-FECHA-MSG-O TO WKS-MOTIVO-RECHAZO
066800     END-IF.
066900     IF PED-LINEA-OK
067000         PERFORM 2600-ENRIQUECER-PEDIDO THRU 2600-ENRIQUECER-PEDIDO-E
067100         PERFORM 2700-GRABAR-PEDIDO-PROC THRU 2700-GRABAR-PEDIDO-PROC-E
067200         ADD 1 TO WKS-ACUM-FILAS-PROC
067300         ADD WKS-PRC-TOTAL-PEDIDO TO WKS-ACUM-INGRESOS
067400     ELSE
067500         PERFORM 2750-GRABAR-PEDIDO-MALO THRU 2750-GRABAR-PEDIDO-MALO-E
067600         ADD 1 TO WKS-ACUM-FILAS-MALAS
067700     END-IF.
067800     PERFORM 2310-LEER-PEDIDO THRU 2310-LEER-PEDIDO-E.
067900 2300-LEER-PEDIDOS-E.
068000     EXIT.
068100
068200 2310-LEER-PEDIDO.
068300     READ ENT-PEDIDOS INTO WKS-PED-LINEA-TEXTO
068400         AT END
068500             SET FS-PEDIDOS-EOF TO TRUE
068600             GO TO 2310-LEER-PEDIDO-E
068700     END-READ.
068800     INITIALIZE WKS-PEDIDO-REG.
068900     UNSTRING WKS-PED-LINEA-TEXTO DELIMITED BY ','
069000         INTO WKS-DL-VALOR(1) COUNT WKS-DL-LONGITUD(1)
069100              WKS-PED-FECHA-TXT
069200              WKS-DL-VALOR(2) COUNT WKS-DL-LONGITUD(2)
069300              WKS-DL-VALOR(3) COUNT WKS-DL-LONGITUD(3)
069400              WKS-DL-VALOR(4) COUNT WKS-DL-LONGITUD(4)
069500              WKS-DL-VALOR(5) COUNT WKS-DL-LONGITUD(5)
069600              WKS-PED-ESTADO
069700     END-UNSTRING.
069800     MOVE WKS-DL-VALOR(1)    TO WKS-JD-TOKEN-CRUDO.
069900     MOVE WKS-DL-LONGITUD(1) TO WKS-JD-LONGITUD.
070000     MOVE 9 TO WKS-JD-ANCHO.
070100     PERFORM 8400-JUSTIFICAR-DERECHA THRU 8400-JUSTIFICAR-DERECHA-E.
070200     IF JD-RESULTADO-OK
070300         MOVE WKS-JD-MAGNITUD-9 TO WKS-PED-ORDEN-ID
070400     ELSE
070500         MOVE ZERO TO WKS-PED-ORDEN-ID
070600     END-IF.
070700     MOVE WKS-DL-VALOR(2)    TO WKS-JD-TOKEN-CRUDO.
070800     MOVE WKS-DL-LONGITUD(2) TO WKS-JD-LONGITUD.
070900     MOVE 6 TO WKS-JD-ANCHO.
071000     PERFORM 8400-JUSTIFICAR-DERECHA THRU 8400-JUSTIFICAR-DERECHA-E.
071100     IF JD-RESULTADO-OK
071200         MOVE WKS-JD-MAGNITUD-9 TO WKS-PED-PRODUCTO-ID
071300     ELSE
071400         MOVE ZERO TO WKS-PED-PRODUCTO-ID
071500     END-IF.
071600     PERFORM 2320-JUSTIFICAR-CON-SIGNO THRU 2320-JUSTIFICAR-CON-SIGNO-E.
071700     IF PED-LINEA-OK OR PED-LINEA-MALA
071800         CONTINUE
071900     END-IF.
072000 2310-LEER-PEDIDO-E.
072100     EXIT.
072200
072300******************************************************************
072400*    2320-JUSTIFICAR-CON-SIGNO                                  *
072500*    CANTIDAD Y PRECIO UNITARIO PUEDEN LLEGAR CON SIGNO          *
072600*    NEGATIVO (SE VALIDAN Y SE RECHAZAN MAS ADELANTE, PERO       *
072700*    PRIMERO HAY QUE PODER REPRESENTARLOS CON SIGNO EN SU        *
072800*    CAMPO NUMERICO SIN DISPARAR UN DATA EXCEPTION).              *
072900******************************************************************
073000 2320-JUSTIFICAR-CON-SIGNO.
073100     MOVE WKS-DL-VALOR(3)    TO WKS-JD-TOKEN-CRUDO.
073200     MOVE WKS-DL-LONGITUD(3) TO WKS-JD-LONGITUD.
073300     MOVE SPACE TO WKS-JD-SIGNO.
073400     IF WKS-JD-LONGITUD > 0 AND WKS-JD-TOKEN-CRUDO(1:1) = '-'
073500         MOVE '-' TO WKS-JD-SIGNO
073600         SUBTRACT 1 FROM WKS-JD-LONGITUD
073700         MOVE WKS-JD-TOKEN-CRUDO(2:17) TO WKS-JD-TOKEN-CRUDO
073800     END-IF.
073900     MOVE 5 TO WKS-JD-ANCHO.
074000     PERFORM 8400-JUSTIFICAR-DERECHA THRU 8400-JUSTIFICAR-DERECHA-E.
074100     IF JD-RESULTADO-OK
074200         IF JD-SIGNO-NEGATIVO
074300             COMPUTE WKS-PED-CANTIDAD = ZERO - WKS-JD-MAGNITUD-9
074400         ELSE
074500             MOVE WKS-JD-MAGNITUD-9 TO WKS-PED-CANTIDAD
074600         END-IF
074700     ELSE
074800         MOVE -1 TO WKS-PED-CANTIDAD
074900     END-IF.
075000     PERFORM 2330-PARSEAR-IMPORTE THRU 2330-PARSEAR-IMPORTE-E.
075100     MOVE WKS-DL-VALOR(5)    TO WKS-JD-TOKEN-CRUDO.
075200     MOVE WKS-DL-LONGITUD(5) TO WKS-JD-LONGITUD.
075300     MOVE 9 TO WKS-JD-ANCHO.
075400     PERFORM 8400-JUSTIFICAR-DERECHA THRU 8400-JUSTIFICAR-DERECHA-E.
075500     IF JD-RESULTADO-OK
075600         MOVE WKS-JD-MAGNITUD-9 TO WKS-PED-CLIENTE-ID
075700     ELSE
075800         MOVE ZERO TO WKS-PED-CLIENTE-ID
075900     END-IF.
076000     IF WKS-PED-ESTADO = SPACES
076100         MOVE 'completed' TO WKS-PED-ESTADO
076200     END-IF.
076300 2320-JUSTIFICAR-CON-SIGNO-E.
076400     EXIT.
076500
076600******************************************************************
076700*    2330-PARSEAR-IMPORTE                                       *
076800*    UNIT-PRICE LLEGA COMO TEXTO CON PUNTO DECIMAL (EJ. "19.99", *
076900*    "-5.00"), NO COMO CENTAVOS ENTEROS. DELEGA A LA RUTINA      *
077000*    GENERICA 8450, COMPARTIDA CON 2120-PROCESAR-PRODUCTO.       *
077100******************************************************************
077200 2330-PARSEAR-IMPORTE.
077300     MOVE WKS-DL-VALOR(4)    TO WKS-JD-IMPORTE-ENTRADA.
077400     MOVE WKS-DL-LONGITUD(4) TO WKS-JD-IMPORTE-LONGITUD.
077500     PERFORM 8450-PARSEAR-IMPORTE THRU 8450-PARSEAR-IMPORTE-E.
077600     IF JD-RESULTADO-OK
077700         MOVE WKS-JD-IMPORTE-SALIDA TO WKS-PED-PRECIO-UNIT
077800     ELSE
077900         MOVE -1 TO WKS-PED-PRECIO-UNIT
078000     END-IF.
078100 2330-PARSEAR-IMPORTE-E.
078200     EXIT.
078300
078400******************************************************************
078500*    2400-VALIDAR-FECHA-PEDIDO                                  *
078600*    INTENTA EL FORMATO ESTRICTO Y, SI FALLA, EL FLEXIBLE.       *
078700******************************************************************
078800 2400-VALIDAR-FECHA-PEDIDO.
078900     MOVE WKS-PED-FECHA-TXT TO WKS-FECHA-TEXTO-I.
079000     SET FECHA-VALIDA-MALA TO TRUE.
079100     PERFORM 8100-FECHA-ESTRICTA THRU 8100-FECHA-ESTRICTA-E.
079200     IF NOT FECHA-VALIDA-OK
079300         PERFORM 8200-FECHA-FLEXIBLE THRU 8200-FECHA-FLEXIBLE-E
079400         IF NOT FECHA-VALIDA-OK
079500             MOVE 'Flexible parsing also failed' TO WKS-FECHA-MSG-O
079600         END-IF
079700     END-IF.
079800 2400-VALIDAR-FECHA-PEDIDO-E.
079900     EXIT.
080000
080100******************************************************************
080200*    2500-VALIDAR-PEDIDO                                        *
080300*    ORDER-ID Y PRODUCT-ID OBLIGATORIOS Y NUMERICOS; QTY Y       *
080400*    UNIT-PRICE NUMERICOS Y >= 0; USER-ID OPCIONAL; ESTADO YA    *
080500*    SE DEFAULTEO EN 2320.                                       *
080600******************************************************************
080700 2500-VALIDAR-PEDIDO.
080800     SET PED-LINEA-OK TO TRUE.
080900     IF WKS-PED-ORDEN-ID = ZERO
081000         SET PED-LINEA-MALA TO TRUE
081100         MOVE 'ORDER-ID: REQUERIDO Y NUMERICO' TO WKS-MOTIVO-RECHAZO
081200         GO TO 2500-VALIDAR-PEDIDO-E
081300     END-IF.
081400     IF WKS-PED-PRODUCTO-ID = ZERO
081500         SET PED-LINEA-MALA TO TRUE
081600         MOVE 'PRODUCT-ID: REQUERIDO Y NUMERICO' TO WKS-MOTIVO-RECHAZO
081700         GO TO 2500-VALIDAR-PEDIDO-E
081800     END-IF.
081900     IF WKS-PED-CANTIDAD < ZERO
082000         SET PED-LINEA-MALA TO TRUE
082100         MOVE 'QTY: DEBE SER NUMERICO Y >= 0' TO WKS-MOTIVO-RECHAZO
082200         GO TO 2500-VALIDAR-PEDIDO-E
082300     END-IF.
082400     IF WKS-PED-PRECIO-UNIT < ZERO
082500         SET PED-LINEA-MALA TO TRUE
082600         MOVE 'UNIT-PRICE: DEBE SER NUMERICO Y >= 0' TO WKS-MOTIVO-RECHAZO
082700     END-IF.
082800 2500-VALIDAR-PEDIDO-E.
082900     EXIT.
083000
083100******************************************************************
083200*    2600-ENRIQUECER-PEDIDO                                     *
083300*    CALCULA EL TOTAL DE LINEA, BUSCA EL PRODUCTO EN LA TABLA    *
083400*    EN MEMORIA Y DERIVA LA FECHA ISO (TK-2390: ROUNDED).        *
083500******************************************************************
083600 2600-ENRIQUECER-PEDIDO.
083700     MOVE WKS-PED-ORDEN-ID       TO WKS-PRC-ORDEN-ID.
083800     MOVE WKS-PED-FECHA-TXT      TO WKS-PRC-FECHA-TXT.
083900     MOVE WKS-PED-PRODUCTO-ID    TO WKS-PRC-PRODUCTO-ID.
084000     MOVE WKS-PED-CANTIDAD       TO WKS-PRC-CANTIDAD.
084100     MOVE WKS-PED-PRECIO-UNIT    TO WKS-PRC-PRECIO-UNIT.
084200     MOVE WKS-PED-CLIENTE-ID     TO WKS-PRC-CLIENTE-ID.
084300     MOVE WKS-PED-ESTADO         TO WKS-PRC-ESTADO.
084400     MOVE WKS-FECHA-ISO-O        TO WKS-PRC-FECHA-ISO.
084500     PERFORM 2610-CALCULAR-TOTAL THRU 2610-CALCULAR-TOTAL-E.
084600     PERFORM 2620-BUSCAR-PRODUCTO THRU 2620-BUSCAR-PRODUCTO-E.
084700 2600-ENRIQUECER-PEDIDO-E.
084800     EXIT.
084900
085000 2610-CALCULAR-TOTAL.
085100     COMPUTE WKS-PRC-TOTAL-PEDIDO ROUNDED =
085200             WKS-PED-CANTIDAD * WKS-PED-PRECIO-UNIT.
085300 2610-CALCULAR-TOTAL-E.
085400     EXIT.
085500
085600******************************************************************
085700*    2620-BUSCAR-PRODUCTO                                       *
085800*    BUSQUEDA BINARIA SOBRE WKS-TABLA-PRODUCTOS (CARGADA         *
085900*    ASCENDENTE POR WKS-PRD-ID-TAB EN 2120). SI NO SE HALLA, SE  *
086000*    APLICAN LOS DEFAULT UNKNOWN_PRODUCT / UNKNOWN_CATEGORY.     *
086100******************************************************************
086200 2620-BUSCAR-PRODUCTO.
086300     MOVE 'N' TO WKS-BP-HALLADO.
086400     MOVE 1 TO WKS-BP-DESDE.
086500     MOVE WKS-PRD-TOTAL-CARGADOS TO WKS-BP-HASTA.
086600 2620-BUSCAR-LOOP.
086700     IF WKS-BP-DESDE > WKS-BP-HASTA
086800         GO TO 2620-BUSCAR-FIN
086900     END-IF.
087000     COMPUTE WKS-BP-MEDIO = (WKS-BP-DESDE + WKS-BP-HASTA) / 2.
087100     IF WKS-PRD-ID-TAB(WKS-BP-MEDIO) = WKS-PRC-PRODUCTO-ID
087200         SET BP-HALLADO TO TRUE
087300         GO TO 2620-BUSCAR-FIN
087400     END-IF.
087500     IF WKS-PRD-ID-TAB(WKS-BP-MEDIO) < WKS-PRC-PRODUCTO-ID
087600         COMPUTE WKS-BP-DESDE = WKS-BP-MEDIO + 1
087700     ELSE
087800         COMPUTE WKS-BP-HASTA = WKS-BP-MEDIO - 1
087900     END-IF.
088000     GO TO 2620-BUSCAR-LOOP.
088100 2620-BUSCAR-FIN.
088200     IF BP-HALLADO
088300         MOVE WKS-PRD-NOMBRE-TAB(WKS-BP-MEDIO)
088400                                 TO WKS-PRC-PRODUCTO-NOMBRE
088500         MOVE WKS-PRD-CATEGORIA-TAB(WKS-BP-MEDIO)
088600                                 TO WKS-PRC-CATEGORIA
088700         MOVE WKS-PRD-PRECIO-TAB(WKS-BP-MEDIO)
088800                                 TO WKS-PRC-PRODUCTO-PRECIO
088900         SET PRC-PRODUCTO-ENCONTRADO TO TRUE
089000     ELSE
089100         MOVE 'unknown_product'  TO WKS-PRC-PRODUCTO-NOMBRE
089200         MOVE 'unknown_category' TO WKS-PRC-CATEGORIA
089300         MOVE ZERO TO WKS-PRC-PRODUCTO-PRECIO
089400         SET PRC-PRODUCTO-DESCONOCIDO TO TRUE
089500     END-IF.
089600 2620-BUSCAR-PRODUCTO-E.
089700     EXIT.
089800
089900******************************************************************
090000*    2700-GRABAR-PEDIDO-PROC / 2750-GRABAR-PEDIDO-MALO          *
090100*    ESCRITURA DIFERIDA: SOLO SE ABRE EL ARCHIVO CUANDO HAY AL   *
090200*    MENOS UN REGISTRO A GRABAR (VER 6100-GRABAR-SALIDAS).       *
090300******************************************************************
090400 2700-GRABAR-PEDIDO-PROC.
090500     IF MODO-PRUEBA
090600         GO TO 2700-GRABAR-PEDIDO-PROC-E
090700     END-IF.
090800     IF NOT HAY-PEDIDOS-PROCESADOS
090900         OPEN OUTPUT SAL-PEDIDOS-PROC
091000         SET HAY-PEDIDOS-PROCESADOS TO TRUE
091100     END-IF.
091200     WRITE FD-PEDIDO-PROC-REG FROM WKS-PEDIDO-PROC-REG.
091300 2700-GRABAR-PEDIDO-PROC-E.
091400     EXIT.
091500
091600 2750-GRABAR-PEDIDO-MALO.
091700     IF MODO-PRUEBA
091800         GO TO 2750-GRABAR-PEDIDO-MALO-E
091900     END-IF.
092000     IF NOT HAY-PEDIDOS-MALOS
092100         OPEN OUTPUT SAL-PEDIDOS-MALOS
092200         SET HAY-PEDIDOS-MALOS TO TRUE
092300     END-IF.
092400     MOVE WKS-PED-LINEA-TEXTO TO WKS-RCH-LINEA-ORIGINAL.
092500     MOVE WKS-MOTIVO-RECHAZO  TO WKS-RCH-MOTIVO-ERROR.
092600     WRITE FD-PEDIDO-MALO-LINEA FROM WKS-RECHAZO-REG.
092700 2750-GRABAR-PEDIDO-MALO-E.
092800     EXIT.
092900
093000******************************************************************
093100*    6000-FINALIZAR-FECHA                                       *
093200*    CIERRA LOS ARCHIVOS DE SALIDA QUE SE HAYAN ABIERTO Y        *
093300*    SIEMPRE GRABA EL RESUMEN, AUN CON CERO PEDIDOS VALIDOS      *
093400*    (TK-2215). EN MODO DE PRUEBA SOLO MUESTRA EL RESUMEN.       *
093500******************************************************************
093600 6000-FINALIZAR-FECHA.
093700     IF HAY-PEDIDOS-PROCESADOS
093800         CLOSE SAL-PEDIDOS-PROC
093900     END-IF.
094000     IF HAY-PEDIDOS-MALOS
094100         CLOSE SAL-PEDIDOS-MALOS
094200     END-IF.
094300     PERFORM 6300-GRABAR-RESUMEN THRU 6300-GRABAR-RESUMEN-E.
094400 6000-FINALIZAR-FECHA-E.
094500     EXIT.
094600
094700 6300-GRABAR-RESUMEN.
094800     MOVE WKS-ACUM-FILAS-PROC   TO WKS-RES-FILAS-PROCESADAS.
094900     MOVE WKS-ACUM-INGRESOS     TO WKS-RES-INGRESOS-TOTAL.
095000     MOVE WKS-ACUM-FILAS-MALAS  TO WKS-RES-FILAS-MALAS.
095100     IF MODO-PRUEBA
095200         DISPLAY 'QSETL001 - RESUMEN ' WKS-RES-FECHA-ISO
095300             ' FILAS=' WKS-RES-FILAS-PROCESADAS
095400             ' INGRESOS=' WKS-RES-INGRESOS-TOTAL
095500             ' MALAS=' WKS-RES-FILAS-MALAS UPON CONSOLE
095600         GO TO 6300-GRABAR-RESUMEN-E
095700     END-IF.
095800     OPEN OUTPUT SAL-RESUMEN-DIA.
095900     WRITE FD-RESUMEN-LINEA FROM WKS-RESUMEN-REG.
096000     CLOSE SAL-RESUMEN-DIA.
096100 6300-GRABAR-RESUMEN-E.
096200     EXIT.
096300
096400******************************************************************
096500*    8100-FECHA-ESTRICTA / 8200-FECHA-FLEXIBLE                  *
096600*    VALIDACION DE FECHA COMPARTIDA CON QSETL010 (VER QSDATE00)  *
096700******************************************************************
096800 8100-FECHA-ESTRICTA.
096900     MOVE SPACES TO WKS-FECHA-ISO-O.
097000     SET FECHA-VALIDA-MALA TO TRUE.
097100     IF WKS-FECHA-TEXTO-I(5:1) NOT = '-' OR
097200        WKS-FECHA-TEXTO-I(8:1) NOT = '-'
097300         MOVE 'ORDER-DATE: FORMATO AAAA-MM-DD INVALIDO'
097400             TO WKS-FECHA-MSG-O
097500         GO TO 8100-FECHA-ESTRICTA-E
097600     END-IF.
097700     IF WKS-FECHA-TEXTO-I(1:4)  NOT NUMERIC OR
097800        WKS-FECHA-TEXTO-I(6:2)  NOT NUMERIC OR
097900        WKS-FECHA-TEXTO-I(9:2)  NOT NUMERIC
098000         MOVE 'ORDER-DATE: FORMATO AAAA-MM-DD INVALIDO'
098100             TO WKS-FECHA-MSG-O
098200         GO TO 8100-FECHA-ESTRICTA-E
098300     END-IF.
098400     MOVE WKS-FECHA-TEXTO-I(1:4) TO WKS-FD-ANIO.
098500     MOVE WKS-FECHA-TEXTO-I(6:2) TO WKS-FD-MES.
098600     MOVE WKS-FECHA-TEXTO-I(9:2) TO WKS-FD-DIA.
098700     PERFORM 8000-VALIDAR-ANIO-MES-DIA THRU 8000-VALIDAR-ANIO-MES-DIA-E.
098800     IF FECHA-VALIDA-OK
098900         MOVE WKS-FECHA-TEXTO-I TO WKS-FECHA-ISO-O
099000     END-IF.
099100 8100-FECHA-ESTRICTA-E.
099200     EXIT.
099300
099400 8200-FECHA-FLEXIBLE.
099500     MOVE WKS-FECHA-TEXTO-I TO WKS-FLEX-ENTRADA.
099600     SET FECHA-VALIDA-MALA TO TRUE.
099700*    SE INTENTA PRIMERO AAAA/MM/DD (SEPARADORES EN 5 Y 8)
099800     IF WKS-FLEX-ENTRADA(5:1) = '/' AND WKS-FLEX-ENTRADA(8:1) = '/'
099900        AND WKS-FLEX-ENTRADA(1:4) NUMERIC
100000        AND WKS-FLEX-ENTRADA(6:2) NUMERIC
100100        AND WKS-FLEX-ENTRADA(9:2) NUMERIC
100200         MOVE WKS-FLEX-ENTRADA(1:4) TO WKS-FD-ANIO
100300         MOVE WKS-FLEX-ENTRADA(6:2) TO WKS-FD-MES
100400         MOVE WKS-FLEX-ENTRADA(9:2) TO WKS-FD-DIA
100500         PERFORM 8000-VALIDAR-ANIO-MES-DIA THRU 8000-VALIDAR-ANIO-MES-DIA-E
100600         IF FECHA-VALIDA-OK
100700             SET FECHA-RESCATADA-FLEX TO TRUE
100800             STRING WKS-FD-ANIO '-' WKS-FD-MES '-' WKS-FD-DIA
100900                 DELIMITED BY SIZE INTO WKS-FECHA-ISO-O
101000             GO TO 8200-FECHA-FLEXIBLE-E
101100         END-IF
101200     END-IF.
101300*    SI NO, SE INTENTA AAAAMMDD (8 DIGITOS SIN SEPARADOR)
101400     IF WKS-FLEX-ENTRADA(1:8) NUMERIC
101500         MOVE WKS-FLEX-ENTRADA(1:8) TO WKS-FLEX-SOLO-NUM
101600         MOVE WKS-FLEX-ANIO TO WKS-FD-ANIO
101700         MOVE WKS-FLEX-MES  TO WKS-FD-MES
101800         MOVE WKS-FLEX-DIA  TO WKS-FD-DIA
101900         PERFORM 8000-VALIDAR-ANIO-MES-DIA THRU 8000-VALIDAR-ANIO-MES-DIA-E
102000         IF FECHA-VALIDA-OK
102100             SET FECHA-RESCATADA-FLEX TO TRUE
102200             STRING WKS-FD-ANIO '-' WKS-FD-MES '-' WKS-FD-DIA
102300                 DELIMITED BY SIZE INTO WKS-FECHA-ISO-O
102400         END-IF
102500     END-IF.
102600 8200-FECHA-FLEXIBLE-E.
102700     EXIT.
102800
102900******************************************************************
103000*    8000-VALIDAR-ANIO-MES-DIA                                  *
103100*    VALIDA RANGO DE MES Y DIA-DE-MES (CON BISIESTO) UNA VEZ     *
103200*    QUE WKS-FD-ANIO/MES/DIA YA FUERON EXTRAIDOS Y SON           *
103300*    NUMERICOS. COMPARTIDO POR AMBAS RUTAS DE PARSEO.            *
103400******************************************************************
103500 8000-VALIDAR-ANIO-MES-DIA.
103600     SET FECHA-VALIDA-MALA TO TRUE.
103700     IF WKS-FD-MES < 1 OR WKS-FD-MES > 12
103800         MOVE 'ORDER-DATE: MES FUERA DE RANGO' TO WKS-FECHA-MSG-O
103900         GO TO 8000-VALIDAR-ANIO-MES-DIA-E
104000     END-IF.
104100     IF WKS-FD-DIA < 1
104200         MOVE 'ORDER-DATE: DIA FUERA DE RANGO' TO WKS-FECHA-MSG-O
104300         GO TO 8000-VALIDAR-ANIO-MES-DIA-E
104400     END-IF.
104500     MOVE WKS-FD-ANIO TO WKS-CF-ANIO.
104600     PERFORM 8310-ES-BISIESTO THRU 8310-ES-BISIESTO-E.
104700     MOVE WKS-DIA-FIN-MES(WKS-FD-MES) TO WKS-CF-DIAS-EN-MES.
104800     IF WKS-FD-MES = 2 AND CF-ES-BISIESTO
104900         ADD 1 TO WKS-CF-DIAS-EN-MES
105000     END-IF.
105100     IF WKS-FD-DIA > WKS-CF-DIAS-EN-MES
105200         MOVE 'ORDER-DATE: DIA FUERA DE RANGO' TO WKS-FECHA-MSG-O
105300         GO TO 8000-VALIDAR-ANIO-MES-DIA-E
105400     END-IF.
105500     SET FECHA-VALIDA-OK TO TRUE.
105600 8000-VALIDAR-ANIO-MES-DIA-E.
105700     EXIT.
105800
105900******************************************************************
106000*    8300-SIGUIENTE-DIA / 8310-ES-BISIESTO                      *
106100*    AVANZA WKS-FECHA-CURSOR UN DIA CALENDARIO SIN USAR          *
106200*    FUNCIONES INTRINSECAS (CALCULO MANUAL CON LA TABLA DE DIAS  *
106300*    POR MES Y LA REGLA DE BISIESTO 4/100/400).                  *
106400******************************************************************
106500 8300-SIGUIENTE-DIA.
106600     ADD 1 TO WKS-CF-DIA.
106700     PERFORM 8310-ES-BISIESTO THRU 8310-ES-BISIESTO-E.
106800     MOVE WKS-DIA-FIN-MES(WKS-CF-MES) TO WKS-CF-DIAS-EN-MES.
106900     IF WKS-CF-MES = 2 AND CF-ES-BISIESTO
107000         ADD 1 TO WKS-CF-DIAS-EN-MES
107100     END-IF.
107200     IF WKS-CF-DIA > WKS-CF-DIAS-EN-MES
107300         MOVE 1 TO WKS-CF-DIA
107400         ADD 1 TO WKS-CF-MES
107500         IF WKS-CF-MES > 12
107600             MOVE 1 TO WKS-CF-MES
107700             ADD 1 TO WKS-CF-ANIO
107800         END-IF
107900     END-IF.
108000 8300-SIGUIENTE-DIA-E.
108100     EXIT.
108200
108300 8310-ES-BISIESTO.
108400     MOVE 'N' TO WKS-CF-ES-BISIESTO.
108500     DIVIDE WKS-CF-ANIO BY 4   GIVING WKS-CF-Q4   REMAINDER WKS-CF-R4.
108600     DIVIDE WKS-CF-ANIO BY 100 GIVING WKS-CF-Q100 REMAINDER WKS-CF-R100.
108700     DIVIDE WKS-CF-ANIO BY 400 GIVING WKS-CF-Q400 REMAINDER WKS-CF-R400.
108800     IF WKS-CF-R4 = 0 AND (WKS-CF-R100 NOT = 0 OR WKS-CF-R400 = 0)
108900         MOVE 'S' TO WKS-CF-ES-BISIESTO
109000     END-IF.
109100 8310-ES-BISIESTO-E.
109200     EXIT.
109300
109400******************************************************************
109500*    8400-JUSTIFICAR-DERECHA                                    *
109600*    RECIBE WKS-JD-TOKEN-CRUDO (LLEGA JUSTIFICADO A LA IZQUIERDA *
109700*    DESDE EL UNSTRING) Y WKS-JD-LONGITUD/WKS-JD-ANCHO; DEVUELVE *
109800*    WKS-JD-SALIDA RELLENO DE CEROS A LA DERECHA Y EL SWITCH     *
109900*    WKS-JD-RESULTADO. UN TOKEN VACIO O MAS LARGO QUE EL ANCHO   *
110000*    SE CONSIDERA INVALIDO (CAMPO REQUERIDO AUSENTE O DESBORDE). *
110100******************************************************************
110200 8400-JUSTIFICAR-DERECHA.
110300     MOVE ZEROES TO WKS-JD-SALIDA.
110400     MOVE ZERO   TO WKS-JD-MAGNITUD-9.
110500     MOVE 'N' TO WKS-JD-RESULTADO.
110600     IF WKS-JD-LONGITUD = 0 OR WKS-JD-LONGITUD > WKS-JD-ANCHO
110700         GO TO 8400-JUSTIFICAR-DERECHA-E
110800     END-IF.
110900     IF WKS-JD-TOKEN-CRUDO(1:WKS-JD-LONGITUD) NOT NUMERIC
111000         GO TO 8400-JUSTIFICAR-DERECHA-E
111100     END-IF.
111200     COMPUTE WKS-JD-INICIO = WKS-JD-ANCHO - WKS-JD-LONGITUD + 1.
111300     MOVE WKS-JD-TOKEN-CRUDO(1:WKS-JD-LONGITUD)
111400         TO WKS-JD-SALIDA(WKS-JD-INICIO:WKS-JD-LONGITUD).
111500*    EL MOVE (Y NO UN REDEFINES) ES LO QUE ALINEA BIEN LOS       *
111600*    CEROS DE ALTO ORDEN SEA CUAL SEA EL ANCHO JUSTIFICADO       *
111700     MOVE WKS-JD-SALIDA(1:WKS-JD-ANCHO) TO WKS-JD-MAGNITUD-9.
111800     MOVE 'S' TO WKS-JD-RESULTADO.
111900 8400-JUSTIFICAR-DERECHA-E.
112000     EXIT.
112100
112200******************************************************************
112300*    8450-PARSEAR-IMPORTE                                       *
112400*    RUTINA GENERICA DE IMPORTES CON PUNTO DECIMAL (EJ. "19.99", *
112500*    "-5.00", "10.0"). RECIBE WKS-JD-IMPORTE-ENTRADA/LONGITUD Y  *
112600*    DEVUELVE WKS-JD-IMPORTE-SALIDA CON SIGNO Y WKS-JD-RESULTADO.*
112700*    LA USAN 2330-PARSEAR-IMPORTE (UNIT-PRICE DE PEDIDOS) Y      *
112800*    2120-PROCESAR-PRODUCTO (PRICE DE PRODUCTOS) - TK-2390.      *
112900******************************************************************
113000 8450-PARSEAR-IMPORTE.
113100     MOVE ZERO TO WKS-JD-IMPORTE-SALIDA.
113200     MOVE SPACE TO WKS-JD-SIGNO.
113300     MOVE SPACES TO WKS-JD-ENTERO WKS-JD-DECIMAL.
113400     MOVE ZERO TO WKS-JD-ENTERO-LONG WKS-JD-DECIMAL-LONG.
113500     IF WKS-JD-IMPORTE-LONGITUD = 0
113600         MOVE 'N' TO WKS-JD-RESULTADO
113700         GO TO 8450-PARSEAR-IMPORTE-E
113800     END-IF.
113900     IF WKS-JD-IMPORTE-ENTRADA(1:1) = '-'
114000         MOVE '-' TO WKS-JD-SIGNO
114100         UNSTRING WKS-JD-IMPORTE-ENTRADA(2:17) DELIMITED BY '.'
114200             INTO WKS-JD-ENTERO COUNT WKS-JD-ENTERO-LONG
114300                  WKS-JD-DECIMAL COUNT WKS-JD-DECIMAL-LONG
114400         END-UNSTRING
114500     ELSE
114600         UNSTRING WKS-JD-IMPORTE-ENTRADA DELIMITED BY '.'
114700             INTO WKS-JD-ENTERO COUNT WKS-JD-ENTERO-LONG
114800                  WKS-JD-DECIMAL COUNT WKS-JD-DECIMAL-LONG
114900         END-UNSTRING
115000     END-IF.
115100     MOVE WKS-JD-ENTERO      TO WKS-JD-TOKEN-CRUDO.
115200     MOVE WKS-JD-ENTERO-LONG TO WKS-JD-LONGITUD.
115300     MOVE 7 TO WKS-JD-ANCHO.
115400     PERFORM 8400-JUSTIFICAR-DERECHA THRU 8400-JUSTIFICAR-DERECHA-E.
115500     IF NOT JD-RESULTADO-OK
115600         GO TO 8450-PARSEAR-IMPORTE-E
115700     END-IF.
115800     MOVE '00' TO WKS-JD-FRACCION.
115900     IF WKS-JD-DECIMAL-LONG > 2
116000         MOVE 2 TO WKS-JD-DECIMAL-LONG
116100     END-IF.
116200     IF WKS-JD-DECIMAL-LONG >= 1
116300         MOVE WKS-JD-DECIMAL(1:1) TO WKS-JD-FRACCION(1:1)
116400     END-IF.
116500     IF WKS-JD-DECIMAL-LONG >= 2
116600         MOVE WKS-JD-DECIMAL(2:1) TO WKS-JD-FRACCION(2:1)
116700     END-IF.
116800     IF WKS-JD-FRACCION NOT NUMERIC
116900         MOVE 'N' TO WKS-JD-RESULTADO
117000         GO TO 8450-PARSEAR-IMPORTE-E
117100     END-IF.
117200     MOVE WKS-JD-FRACCION TO WKS-JD-FRACCION-9.
117300     IF JD-SIGNO-NEGATIVO
117400         COMPUTE WKS-JD-IMPORTE-SALIDA =
117500                 ZERO - (WKS-JD-MAGNITUD-9 + (WKS-JD-FRACCION-9 / 100))
117600     ELSE
117700         COMPUTE WKS-JD-IMPORTE-SALIDA =
117800                 WKS-JD-MAGNITUD-9 + (WKS-JD-FRACCION-9 / 100)
117900     END-IF.
118000     MOVE 'S' TO WKS-JD-RESULTADO.
118100 8450-PARSEAR-IMPORTE-E.
118200     EXIT.
118300
118400******************************************************************
118500*    9000-FINALIZAR-PROGRAMA                                    *
118600******************************************************************
118700 9000-FINALIZAR-PROGRAMA.
118800     DISPLAY 'QSETL001 - FIN DE CORRIDA. FECHAS PROCESADAS: '
118900         WKS-FECHAS-OK ' FECHAS CON ERROR: ' WKS-FECHAS-CON-ERROR
119000         UPON CONSOLE.
119100 9000-FINALIZAR-PROGRAMA-E.
119200     EXIT.
