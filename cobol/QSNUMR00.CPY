000100******************************************************************
000200* COPY        : QSNUMR00                                        *
000300* APLICACION  : QUICKSHOP - ETL DIARIO DE PEDIDOS                *
000400* PROGRAMADOR : R. BALSERA (RBAL)                                *
000500* FECHA       : 06/03/1989                                       *
000600* DESCRIPCION : AREA DE TRABAJO PARA JUSTIFICAR A LA DERECHA Y   *
000700*             : RELLENAR CON CEROS UN CAMPO NUMERICO EXTRAIDO    *
000800*             : DE UNA LINEA DE TEXTO SEPARADA POR COMAS (VER    *
000900*             : PARRAFO 8400-JUSTIFICAR-DERECHA). LA USAN        *
001000*             : QSETL001 Y QSETL010 PARA VALIDAR LOS CAMPOS      *
001100*             : NUMERICOS ANTES DE MOVERLOS A SU CAMPO CON SIGNO.*
001200******************************************************************
001300*    CAMBIOS                                                     *
001400* 06/03/1989 RBAL TK-1102 VERSION INICIAL                        *
001500* 19/07/1993 RBAL TK-1288 AGREGADO SIGNO PARA CAMPOS NEGATIVOS   *
001600******************************************************************
001700 01  WKS-JUSTIFICAR-AREA.
001800     05  WKS-JD-TOKEN-CRUDO          PIC X(18).
001900     05  WKS-JD-LONGITUD             PIC 9(02) COMP.
002000     05  WKS-JD-ANCHO                PIC 9(02) COMP.
002100     05  WKS-JD-INICIO               PIC 9(02) COMP.
002200     05  WKS-JD-SIGNO                PIC X(01) VALUE SPACE.
002300         88  JD-SIGNO-NEGATIVO                 VALUE '-'.
002400     05  WKS-JD-SALIDA               PIC X(18) VALUE ZEROES.
002500     05  WKS-JD-RESULTADO            PIC X(01) VALUE 'N'.
002600         88  JD-RESULTADO-OK                   VALUE 'S'.
002700         88  JD-RESULTADO-MALO                 VALUE 'N'.
002800*----------------------------------------------------------------*
002900*    VALOR NUMERICO SIN SIGNO DEL RESULTADO JUSTIFICADO, USADA   *
003000*    COMO PASO INTERMEDIO ANTES DE APLICAR EL SIGNO. SE CARGA    *
003100*    CON UN MOVE (NO UN REDEFINES) PARA QUE LA ALINEACION        *
003200*    DECIMAL DE COBOL LA RELLENE DE CEROS CORRECTAMENTE SEA      *
003300*    CUAL SEA EL ANCHO DEL CAMPO ORIGINAL.                        *
003400*----------------------------------------------------------------*
003500     05  WKS-JD-MAGNITUD-9           PIC 9(09) VALUE ZERO.
003600     05  FILLER                      PIC X(05).
003700*----------------------------------------------------------------*
003800*    AREA PARA EL PUNTO DECIMAL DE UN IMPORTE (EJ. "19.99")      *
003900*----------------------------------------------------------------*
004000 01  WKS-JD-IMPORTE-AREA.
004100     05  WKS-JD-IMPORTE-ENTRADA      PIC X(18).
004200     05  WKS-JD-IMPORTE-LONGITUD     PIC 9(02) COMP.
004300     05  WKS-JD-IMPORTE-SALIDA       PIC S9(07)V99 VALUE ZERO.
004400     05  WKS-JD-ENTERO               PIC X(18).
004500     05  WKS-JD-ENTERO-LONG          PIC 9(02) COMP.
004600     05  WKS-JD-DECIMAL              PIC X(04).
004700     05  WKS-JD-DECIMAL-LONG         PIC 9(02) COMP.
004800     05  WKS-JD-FRACCION             PIC X(02) VALUE '00'.
004900     05  WKS-JD-FRACCION-9           PIC 9(02) VALUE ZERO.
005000*----------------------------------------------------------------*
005100*    AREA DE TRABAJO PARA EL UNSTRING DE UNA LINEA DELIMITADA    *
005200*    POR COMAS (HASTA 10 CAMPOS, SUFICIENTE PARA LOS TRES        *
005300*    LAYOUTS DE ENTRADA DEL ETL)                                 *
005400*----------------------------------------------------------------*
005500 01  WKS-DESARME-LINEA.
005600     05  WKS-DL-PUNTERO              PIC 9(03) COMP.
005700     05  WKS-DL-CAMPO OCCURS 10 TIMES.
005800         10  WKS-DL-VALOR             PIC X(18).
005900         10  WKS-DL-LONGITUD          PIC 9(02) COMP.
