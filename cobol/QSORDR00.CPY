000100******************************************************************
000200* COPY        : QSORDR00                                        *
000300* APLICACION  : QUICKSHOP - ETL DIARIO DE PEDIDOS                *
000400* PROGRAMADOR : R. BALSERA (RBAL)                                *
000500* FECHA       : 06/03/1989                                       *
000600* DESCRIPCION : LAYOUT DEL PEDIDO DE VENTA RECIBIDO EN EL ARCHIVO*
000700*             : PLANO DIARIO (ENCABEZADO + UNA LINEA POR PEDIDO, *
000800*             : CAMPOS SEPARADOS POR COMA). EL REGISTRO FISICO   *
000900*             : SE LEE COMO TEXTO Y SE DESARMA CON UNSTRING      *
001000*             : HACIA ESTE AREA DE TRABAJO.                      *
001100******************************************************************
001200*    CAMBIOS                                                     *
001300* 06/03/1989 RBAL TK-1102 VERSION INICIAL                        *
001400* 19/07/1993 RBAL TK-1288 AGREGADO WKS-PED-ESTADO (DEFAULT COMPL)*
001500* 02/02/1999 JCHA TK-1971 REVISION Y2K SOBRE WKS-PED-FECHA-TXT   *
001600******************************************************************
001700 01  WKS-PEDIDO-REG.
001800     05  WKS-PED-ORDEN-ID            PIC 9(09).
001900     05  WKS-PED-FECHA-TXT           PIC X(10).
002000     05  WKS-PED-PRODUCTO-ID         PIC 9(06).
002100     05  WKS-PED-CANTIDAD            PIC S9(05).
002200     05  WKS-PED-PRECIO-UNIT         PIC S9(07)V99.
002300     05  WKS-PED-CLIENTE-ID          PIC 9(09).
002400     05  WKS-PED-ESTADO              PIC X(12).
002500     05  WKS-PED-LINEA-VALIDA        PIC X(01) VALUE 'N'.
002600         88  PED-LINEA-OK                      VALUE 'S'.
002700         88  PED-LINEA-MALA                     VALUE 'N'.
002800     05  FILLER                      PIC X(07).
002900*----------------------------------------------------------------*
003000*    VISTA ALTERNA: CAMPOS NUMERICOS COMO TEXTO, TAL COMO LLEGAN *
003100*    DEL ARCHIVO PLANO, PARA PODER PROBAR ISNUMERIC SIN ABORTAR  *
003200*    POR DATOS NO NUMERICOS (VER 2500-VALIDAR-PEDIDO EN QSETL001)*
003300*----------------------------------------------------------------*
003400 01  WKS-PEDIDO-REG-TXT REDEFINES WKS-PEDIDO-REG.
003500     05  WKS-PED-ORDEN-ID-X          PIC X(09).
003600     05  FILLER                      PIC X(10).
003700     05  WKS-PED-PRODUCTO-ID-X       PIC X(06).
003800     05  WKS-PED-CANTIDAD-X          PIC X(05).
003900     05  WKS-PED-PRECIO-UNIT-X       PIC X(09).
004000     05  WKS-PED-CLIENTE-ID-X        PIC X(09).
004100     05  FILLER                      PIC X(20).
004200*----------------------------------------------------------------*
004300*    AREA PARA DESARMAR LA LINEA DE TEXTO DE ENTRADA (CSV)       *
004400*----------------------------------------------------------------*
004500 01  WKS-PEDIDO-LINEA-ENTRADA.
004600     05  WKS-PED-LINEA-TEXTO         PIC X(132).
004700     05  WKS-PED-LINEA-LONG          PIC 9(04) COMP.
004800     05  FILLER                      PIC X(04).
