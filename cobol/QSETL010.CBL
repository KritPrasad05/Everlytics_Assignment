000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 11/05/1990                                       *
000400* PROGRAMADOR : R. BALSERA (RBAL)                                *
000500* APLICACION  : QUICKSHOP - SISTEMA DE VENTAS AL POR MENOR       *
000600* PROGRAMA    : QSETL010                                         *
000700* TIPO        : BATCH (UTILITARIO INDEPENDIENTE)                 *
000800* DESCRIPCION : LEE EL ARCHIVO DE INVENTARIO (SALDO POR          *
000900*             : PRODUCTO Y BODEGA), VALIDA CADA RENGLON          *
001000*             : (PRODUCT-ID, WAREHOUSE-ID, STOCK-ON-HAND Y LA    *
001100*             : FECHA DE REINGRESO) Y SEPARA LOS BUENOS DE LOS   *
001200*             : MALOS. NO SE CRUZA CON PEDIDOS NI PRODUCTOS;     *
001300*             : CORRE INDEPENDIENTE DE QSETL001.                 *
001400* ARCHIVOS    : ENT-INVENTARIO=C, SAL-INVENTARIO-MALO=A          *
001500* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 241051                                           *
001800* NOMBRE      : VALIDACION DE SALDOS DE INVENTARIO               *
001900******************************************************************
002000*    B I T A C O R A   D E   C A M B I O S                      *
002100******************************************************************
002200* 11/05/1990 RBAL TK-1140 VERSION INICIAL. VALIDA PRODUCT-ID,    *
002300*            WAREHOUSE-ID Y STOCK-ON-HAND UNICAMENTE.            *
002400* 20/02/1992 RBAL TK-1230 AGREGADA LA VALIDACION DE LA FECHA DE  *
002500*            REINGRESO (LAST-RESTOCK-DATE), FORMATO AAAA-MM-DD.  *
002600* 03/08/1997 SPER TK-1790 RESCATE DE FECHA FLEXIBLE (AAAA/MM/DD  *
002700*            O AAAAMMDD) COMPARTIDO CON QSETL001 VIA QSDATE00.   *
002800* 06/01/1999 JCHA TK-1971 REVISION Y2K. WKS-FD-ANIO YA ERA DE 4  *
002900*            POSICIONES; SIN CAMBIOS DE FORMATO. SE PROBO EL     *
003000*            BISIESTO DEL ANIO 2000 A PROPOSITO.                 *
003100* 18/09/2002 JCHA TK-2301 AGREGADO EL SWITCH UPSI-0 DE MODO DE   *
003200*            PRUEBA, IGUAL QUE EN QSETL001 (NO GRABA RECHAZOS).  *
003300******************************************************************
003400 PROGRAM-ID.    QSETL010.
003500 AUTHOR.        R. BALSERA.
003600 INSTALLATION.  QUICKSHOP RETAIL SYSTEMS - CENTRO DE COMPUTO.
003700 DATE-WRITTEN.  11/05/1990.
003800 DATE-COMPILED.
003900 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
004000                 SISTEMAS. PROHIBIDA SU REPRODUCCION.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS WKS-SW-PRUEBA ON STATUS IS MODO-PRUEBA
004900                             OFF STATUS IS MODO-NORMAL.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ENT-INVENTARIO  ASSIGN TO INVENTARIO
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-INVENTARIO FSE-INVENTARIO.
005600
005700     SELECT SAL-INVENTARIO-MALO ASSIGN TO INVENMALO
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS FS-INV-MALOS FSE-INV-MALOS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  ENT-INVENTARIO
006400     LABEL RECORDS ARE STANDARD
006500     RECORDING MODE IS F.
006600 01  FD-INVENTARIO-LINEA            PIC X(132).
006700
006800 FD  SAL-INVENTARIO-MALO
006900     LABEL RECORDS ARE STANDARD
007000     RECORDING MODE IS F.
007100 01  FD-INVENTARIO-MALO-LINEA       PIC X(200).
007200
007300 WORKING-STORAGE SECTION.
007400*----------------------------------------------------------------*
007500*    COPIAS DE LOS LAYOUTS DE REGISTRO COMPARTIDOS               *
007600*----------------------------------------------------------------*
007700 COPY QSINVR00.
007800 COPY QSBADR00.
007900 COPY QSDATE00.
008000 COPY QSNUMR00.
008100
008200*----------------------------------------------------------------*
008300*    ESTADO DE ARCHIVO (RETURN/FUNCTION/FEEDBACK) POR CADA       *
008400*    ARCHIVO DEL PROGRAMA, AL ESTILO DEL DEPARTAMENTO            *
008500*----------------------------------------------------------------*
008600 01  WKS-ESTADOS-ARCHIVO.
008700     05  FS-INVENTARIO               PIC X(02).
008800         88  FS-INVENTARIO-OK                   VALUE '00'.
008900         88  FS-INVENTARIO-EOF                  VALUE '10'.
009000     05  FSE-INVENTARIO.
009100         10  FSE-INV-RETURN          PIC S9(04) COMP-5 VALUE ZERO.
009200         10  FSE-INV-FUNCTION        PIC S9(04) COMP-5 VALUE ZERO.
009300         10  FSE-INV-FEEDBACK        PIC S9(04) COMP-5 VALUE ZERO.
009400     05  FS-INV-MALOS                PIC X(02).
009500         88  FS-INV-MALOS-OK                    VALUE '00'.
009600     05  FSE-INV-MALOS.
009700         10  FSE-IM-RETURN           PIC S9(04) COMP-5 VALUE ZERO.
009800         10  FSE-IM-FUNCTION         PIC S9(04) COMP-5 VALUE ZERO.
009900         10  FSE-IM-FEEDBACK         PIC S9(04) COMP-5 VALUE ZERO.
010000
010100*----------------------------------------------------------------*
010200*    SWITCHES DE CONTROL DEL PROGRAMA                            *
010300*----------------------------------------------------------------*
010400 01  WKS-SWITCHES.
010500     05  WKS-SW-PRUEBA               PIC X(01) VALUE 'N'.
010600         88  MODO-PRUEBA                        VALUE 'S'.
010700         88  MODO-NORMAL                        VALUE 'N'.
010800     05  WKS-SW-HAY-MALOS            PIC X(01) VALUE 'N'.
010900         88  HAY-INVENTARIO-MALO                VALUE 'S'.
011000
011100*----------------------------------------------------------------*
011200*    AREA DE TRABAJO PARA EL CALCULO DE BISIESTO (VER 8310)      *
011300*----------------------------------------------------------------*
011400 01  WKS-CALCULO-FECHA.
011500     05  WKS-CF-ANIO                 PIC 9(04).
011600     05  WKS-CF-Q4                   PIC 9(04) COMP.
011700     05  WKS-CF-R4                   PIC 9(04) COMP.
011800     05  WKS-CF-Q100                 PIC 9(04) COMP.
011900     05  WKS-CF-R100                 PIC 9(04) COMP.
012000     05  WKS-CF-Q400                 PIC 9(04) COMP.
012100     05  WKS-CF-R400                 PIC 9(04) COMP.
012200     05  WKS-CF-ES-BISIESTO          PIC X(01) VALUE 'N'.
012300         88  CF-ES-BISIESTO                     VALUE 'S'.
012400     05  WKS-CF-DIAS-EN-MES          PIC 9(02) COMP.
012500
012600*----------------------------------------------------------------*
012700*    CONTADORES DE LA CORRIDA                                    *
012800*----------------------------------------------------------------*
012900 01  WKS-CONTADORES.
013000     05  WKS-ACUM-FILAS-OK           PIC 9(07) COMP VALUE ZERO.
013100     05  WKS-ACUM-FILAS-MALAS        PIC 9(07) COMP VALUE ZERO.
013200
013300*----------------------------------------------------------------*
013400*    AREA DE TRABAJO PARA EL MOTIVO DE RECHAZO DEL RENGLON       *
013500*----------------------------------------------------------------*
013600 01  WKS-MOTIVO-RECHAZO              PIC X(60).
013700
013800 PROCEDURE DIVISION.
013900
014000 0000-MAIN.
014100     PERFORM 1000-INICIAR-PROGRAMA THRU 1000-INICIAR-PROGRAMA-E.
014200     PERFORM 2000-PROCESAR-INVENTARIO THRU 2000-PROCESAR-INVENTARIO-E.
014300     PERFORM 9000-FINALIZAR-PROGRAMA THRU 9000-FINALIZAR-PROGRAMA-E.
014400     STOP RUN.
014500
014600******************************************************************
014700*    1000-INICIAR-PROGRAMA                                      *
014800******************************************************************
014900 1000-INICIAR-PROGRAMA.
015000     DISPLAY 'QSETL010 - VALIDACION DE INVENTARIO QUICKSHOP'
015100         UPON CONSOLE.
015200     IF MODO-PRUEBA
015300         DISPLAY 'QSETL010 - CORRIENDO EN MODO DE PRUEBA (UPSI-0)'
015400             UPON CONSOLE
015500     END-IF.
015600     MOVE ZERO TO WKS-ACUM-FILAS-OK WKS-ACUM-FILAS-MALAS.
015700     MOVE 'N'  TO WKS-SW-HAY-MALOS.
015800 1000-INICIAR-PROGRAMA-E.
015900     EXIT.
016000
016100******************************************************************
016200*    2000-PROCESAR-INVENTARIO                                   *
016300*    ABRE EL ARCHIVO DE INVENTARIO, DESCARTA EL ENCABEZADO Y     *
016400*    VALIDA CADA RENGLON HASTA FIN DE ARCHIVO (LECTURA           *
016500*    ADELANTADA, SIN PERFORM...END-PERFORM).                     *
016600******************************************************************
016700 2000-PROCESAR-INVENTARIO.
016800     OPEN INPUT ENT-INVENTARIO.
016900     IF NOT FS-INVENTARIO-OK
017000         DISPLAY 'QSETL010 - NO SE PUDO ABRIR EL ARCHIVO DE '
017100             'INVENTARIO - FS=' FS-INVENTARIO UPON CONSOLE
017200         GO TO 2000-PROCESAR-INVENTARIO-E
017300     END-IF.
017400*    EL ENCABEZADO DEL ARCHIVO PLANO SE DESCARTA SIN VALIDAR
017500     READ ENT-INVENTARIO INTO WKS-INV-LINEA-TEXTO
017600         AT END SET FS-INVENTARIO-EOF TO TRUE
017700     END-READ.
017800     PERFORM 2100-LEER-INVENTARIO THRU 2100-LEER-INVENTARIO-E.
017900     PERFORM 2200-PROCESAR-RENGLON THRU 2200-PROCESAR-RENGLON-E
018000         UNTIL FS-INVENTARIO-EOF.
018100     CLOSE ENT-INVENTARIO.
018200     IF HAY-INVENTARIO-MALO
018300         CLOSE SAL-INVENTARIO-MALO
018400     END-IF.
018500 2000-PROCESAR-INVENTARIO-E.
018600     EXIT.
018700
018800 2100-LEER-INVENTARIO.
018900     READ ENT-INVENTARIO INTO WKS-INV-LINEA-TEXTO
019000         AT END
019100             SET FS-INVENTARIO-EOF TO TRUE
019200     END-READ.
019300 2100-LEER-INVENTARIO-E.
019400     EXIT.
019500
019600******************************************************************
019700*    2200-PROCESAR-RENGLON                                      *
019800*    DESARMA LA LINEA DE TEXTO (PRODUCT-ID, WAREHOUSE-ID,        *
019900*    STOCK-ON-HAND, LAST-RESTOCK-DATE), JUSTIFICA LOS CAMPOS     *
020000*    NUMERICOS Y VALIDA EL RENGLON COMPLETO.                     *
020100******************************************************************
020200 2200-PROCESAR-RENGLON.
020300     INITIALIZE WKS-INVENTARIO-REG.
020400     UNSTRING WKS-INV-LINEA-TEXTO DELIMITED BY ','
020500         INTO WKS-JD-TOKEN-CRUDO COUNT WKS-JD-LONGITUD
020600              WKS-DL-VALOR(1)    COUNT WKS-DL-LONGITUD(1)
020700              WKS-DL-VALOR(2)    COUNT WKS-DL-LONGITUD(2)
020800              WKS-INV-FECHA-REINGRESO
020900     END-UNSTRING.
021000     MOVE 6 TO WKS-JD-ANCHO.
021100     PERFORM 8400-JUSTIFICAR-DERECHA THRU 8400-JUSTIFICAR-DERECHA-E.
021200     IF JD-RESULTADO-OK
021300         MOVE WKS-JD-MAGNITUD-9 TO WKS-INV-PRODUCTO-ID
021400     ELSE
021500         MOVE ZERO TO WKS-INV-PRODUCTO-ID
021600     END-IF.
021700     MOVE WKS-DL-VALOR(1) TO WKS-INV-BODEGA-ID.
021800     PERFORM 2210-JUSTIFICAR-EXISTENCIA
021900         THRU 2210-JUSTIFICAR-EXISTENCIA-E.
022000     PERFORM 2300-VALIDAR-INVENTARIO THRU 2300-VALIDAR-INVENTARIO-E.
022100     IF INV-LINEA-OK
022200         ADD 1 TO WKS-ACUM-FILAS-OK
022300     ELSE
022400         ADD 1 TO WKS-ACUM-FILAS-MALAS
022500         PERFORM 2250-GRABAR-INVENTARIO-MALO
022600             THRU 2250-GRABAR-INVENTARIO-MALO-E
022700     END-IF.
022800     PERFORM 2100-LEER-INVENTARIO THRU 2100-LEER-INVENTARIO-E.
022900 2200-PROCESAR-RENGLON-E.
023000     EXIT.
023100
023200******************************************************************
023300*    2210-JUSTIFICAR-EXISTENCIA                                 *
023400*    STOCK-ON-HAND PUEDE LLEGAR NEGATIVO EN EL ARCHIVO DE        *
023500*    ORIGEN (EL RENGLON SE RECHAZA EN LA VALIDACION, PERO EL     *
023600*    CAMPO DEBE PODER REPRESENTARSE ANTES DE RECHAZARLO).        *
023700******************************************************************
023800 2210-JUSTIFICAR-EXISTENCIA.
023900     MOVE SPACE TO WKS-JD-SIGNO.
024000     IF WKS-DL-LONGITUD(2) > 0 AND WKS-DL-VALOR(2)(1:1) = '-'
024100         MOVE '-' TO WKS-JD-SIGNO
024200         MOVE WKS-DL-VALOR(2)(2:17)    TO WKS-JD-TOKEN-CRUDO
024300         COMPUTE WKS-JD-LONGITUD = WKS-DL-LONGITUD(2) - 1
024400     ELSE
024500         MOVE WKS-DL-VALOR(2)          TO WKS-JD-TOKEN-CRUDO
024600         MOVE WKS-DL-LONGITUD(2)       TO WKS-JD-LONGITUD
024700     END-IF.
024800     MOVE 7 TO WKS-JD-ANCHO.
024900     PERFORM 8400-JUSTIFICAR-DERECHA THRU 8400-JUSTIFICAR-DERECHA-E.
025000     IF NOT JD-RESULTADO-OK
025100         MOVE -1 TO WKS-INV-EXISTENCIA
025200         GO TO 2210-JUSTIFICAR-EXISTENCIA-E
025300     END-IF.
025400     IF JD-SIGNO-NEGATIVO
025500         COMPUTE WKS-INV-EXISTENCIA = ZERO - WKS-JD-MAGNITUD-9
025600     ELSE
025700         MOVE WKS-JD-MAGNITUD-9 TO WKS-INV-EXISTENCIA
025800     END-IF.
025900 2210-JUSTIFICAR-EXISTENCIA-E.
026000     EXIT.
026100
026200******************************************************************
026300*    2250-GRABAR-INVENTARIO-MALO                                *
026400*    ESCRITURA DIFERIDA: SOLO SE ABRE EL ARCHIVO CUANDO HAY AL   *
026500*    MENOS UN RECHAZO. EN MODO DE PRUEBA NO SE GRABA NADA.       *
026600******************************************************************
026700 2250-GRABAR-INVENTARIO-MALO.
026800     IF MODO-PRUEBA
026900         GO TO 2250-GRABAR-INVENTARIO-MALO-E
027000     END-IF.
027100     IF NOT HAY-INVENTARIO-MALO
027200         OPEN OUTPUT SAL-INVENTARIO-MALO
027300         SET HAY-INVENTARIO-MALO TO TRUE
027400     END-IF.
027500     MOVE WKS-INV-LINEA-TEXTO TO WKS-RCH-LINEA-ORIGINAL.
027600     MOVE WKS-MOTIVO-RECHAZO  TO WKS-RCH-MOTIVO-ERROR.
027700     WRITE FD-INVENTARIO-MALO-LINEA FROM WKS-RECHAZO-REG.
027800 2250-GRABAR-INVENTARIO-MALO-E.
027900     EXIT.
028000
028100******************************************************************
028200*    2300-VALIDAR-INVENTARIO                                    *
028300*    PRODUCT-ID OBLIGATORIO Y NUMERICO; WAREHOUSE-ID OBLIGATORIO *
028400*    Y NO EN BLANCO; STOCK-ON-HAND NUMERICO Y >= 0; LAST-RESTOCK *
028500*    -DATE DEBE SER UNA FECHA VALIDA.                            *
028600******************************************************************
028700 2300-VALIDAR-INVENTARIO.
028800     SET INV-LINEA-OK TO TRUE.
028900     IF WKS-INV-PRODUCTO-ID = ZERO
029000         SET INV-LINEA-MALA TO TRUE
029100         MOVE 'PRODUCT-ID: REQUERIDO Y NUMERICO' TO WKS-MOTIVO-RECHAZO
029200         GO TO 2300-VALIDAR-INVENTARIO-E
029300     END-IF.
029400     IF WKS-INV-BODEGA-ID = SPACES
029500         SET INV-LINEA-MALA TO TRUE
029600         MOVE 'WAREHOUSE-ID: REQUERIDO' TO WKS-MOTIVO-RECHAZO
029700         GO TO 2300-VALIDAR-INVENTARIO-E
029800     END-IF.
029900     IF WKS-INV-EXISTENCIA < ZERO
030000         SET INV-LINEA-MALA TO TRUE
030100         MOVE 'STOCK-ON-HAND: DEBE SER NUMERICO Y >= 0'
030200             TO WKS-MOTIVO-RECHAZO
030300         GO TO 2300-VALIDAR-INVENTARIO-E
030400     END-IF.
030500     PERFORM 2400-VALIDAR-FECHA-RESTOCK THRU 2400-VALIDAR-FECHA-RESTOCK-E.
030600     IF NOT FECHA-VALIDA-OK
030700         SET INV-LINEA-MALA TO TRUE
030800         MOVE 'LAST-RESTOCK-DATE: ' TO WKS-MOTIVO-RECHAZO
030900         MOVE WKS-FECHA-MSG-O TO WKS-MOTIVO-RECHAZO(21:40)
031000     END-IF.
031100 2300-VALIDAR-INVENTARIO-E.
031200     EXIT.
031300
031400******************************************************************
031500*    2400-VALIDAR-FECHA-RESTOCK                                 *
031600*    INTENTA EL FORMATO ESTRICTO Y, SI FALLA, EL FLEXIBLE        *
031700*    (MISMA REGLA QUE ORDER-DATE EN QSETL001, VIA QSDATE00).     *
031800******************************************************************
031900 2400-VALIDAR-FECHA-RESTOCK.
032000     MOVE WKS-INV-FECHA-REINGRESO TO WKS-FECHA-TEXTO-I.
032100     SET FECHA-VALIDA-MALA TO TRUE.
032200     PERFORM 8100-FECHA-ESTRICTA THRU 8100-FECHA-ESTRICTA-E.
032300     IF NOT FECHA-VALIDA-OK
032400         PERFORM 8200-FECHA-FLEXIBLE THRU 8200-FECHA-FLEXIBLE-E
032500         IF NOT FECHA-VALIDA-OK
032600             MOVE 'RESCATE FLEXIBLE TAMBIEN FALLO' TO WKS-FECHA-MSG-O
032700         END-IF
032800     END-IF.
032900 2400-VALIDAR-FECHA-RESTOCK-E.
033000     EXIT.
033100
033200******************************************************************
033300*    8100-FECHA-ESTRICTA / 8200-FECHA-FLEXIBLE                  *
033400*    VALIDACION DE FECHA COMPARTIDA CON QSETL001 (VER QSDATE00)  *
033500******************************************************************
033600 8100-FECHA-ESTRICTA.
033700     MOVE SPACES TO WKS-FECHA-ISO-O.
033800     SET FECHA-VALIDA-MALA TO TRUE.
033900     IF WKS-FECHA-TEXTO-I(5:1) NOT = '-' OR
034000        WKS-FECHA-TEXTO-I(8:1) NOT = '-'
034100         MOVE 'FORMATO AAAA-MM-DD INVALIDO' TO WKS-FECHA-MSG-O
034200         GO TO 8100-FECHA-ESTRICTA-E
034300     END-IF.
034400     IF WKS-FECHA-TEXTO-I(1:4)  NOT NUMERIC OR
034500        WKS-FECHA-TEXTO-I(6:2)  NOT NUMERIC OR
034600        WKS-FECHA-TEXTO-I(9:2)  NOT NUMERIC
034700         MOVE 'FORMATO AAAA-MM-DD INVALIDO' TO WKS-FECHA-MSG-O
034800         GO TO 8100-FECHA-ESTRICTA-E
034900     END-IF.
035000     MOVE WKS-FECHA-TEXTO-I(1:4) TO WKS-FD-ANIO.
035100     MOVE WKS-FECHA-TEXTO-I(6:2) TO WKS-FD-MES.
035200     MOVE WKS-FECHA-TEXTO-I(9:2) TO WKS-FD-DIA.
035300     PERFORM 8000-VALIDAR-ANIO-MES-DIA THRU 8000-VALIDAR-ANIO-MES-DIA-E.
035400     IF FECHA-VALIDA-OK
035500         MOVE WKS-FECHA-TEXTO-I TO WKS-FECHA-ISO-O
035600     END-IF.
035700 8100-FECHA-ESTRICTA-E.
035800     EXIT.
035900
036000 8200-FECHA-FLEXIBLE.
036100     MOVE WKS-FECHA-TEXTO-I TO WKS-FLEX-ENTRADA.
036200     SET FECHA-VALIDA-MALA TO TRUE.
036300*    SE INTENTA PRIMERO AAAA/MM/DD (SEPARADORES EN 5 Y 8)
036400     IF WKS-FLEX-ENTRADA(5:1) = '/' AND WKS-FLEX-ENTRADA(8:1) = '/'
036500        AND WKS-FLEX-ENTRADA(1:4) NUMERIC
036600        AND WKS-FLEX-ENTRADA(6:2) NUMERIC
036700        AND WKS-FLEX-ENTRADA(9:2) NUMERIC
036800         MOVE WKS-FLEX-ENTRADA(1:4) TO WKS-FD-ANIO
036900         MOVE WKS-FLEX-ENTRADA(6:2) TO WKS-FD-MES
037000         MOVE WKS-FLEX-ENTRADA(9:2) TO WKS-FD-DIA
037100         PERFORM 8000-VALIDAR-ANIO-MES-DIA THRU 8000-VALIDAR-ANIO-MES-DIA-E
037200         IF FECHA-VALIDA-OK
037300             SET FECHA-RESCATADA-FLEX TO TRUE
037400             STRING WKS-FD-ANIO '-' WKS-FD-MES '-' WKS-FD-DIA
037500                 DELIMITED BY SIZE INTO WKS-FECHA-ISO-O
037600             GO TO 8200-FECHA-FLEXIBLE-E
037700         END-IF
037800     END-IF.
037900*    SI NO, SE INTENTA AAAAMMDD (8 DIGITOS SIN SEPARADOR)
038000     IF WKS-FLEX-ENTRADA(1:8) NUMERIC
038100         MOVE WKS-FLEX-ENTRADA(1:8) TO WKS-FLEX-SOLO-NUM
038200         MOVE WKS-FLEX-ANIO TO WKS-FD-ANIO
038300         MOVE WKS-FLEX-MES  TO WKS-FD-MES
038400         MOVE WKS-FLEX-DIA  TO WKS-FD-DIA
038500         PERFORM 8000-VALIDAR-ANIO-MES-DIA THRU 8000-VALIDAR-ANIO-MES-DIA-E
038600         IF FECHA-VALIDA-OK
038700             SET FECHA-RESCATADA-FLEX TO TRUE
038800             STRING WKS-FD-ANIO '-' WKS-FD-MES '-' WKS-FD-DIA
038900                 DELIMITED BY SIZE INTO WKS-FECHA-ISO-O
039000         END-IF
039100     END-IF.
039200 8200-FECHA-FLEXIBLE-E.
039300     EXIT.
039400
039500******************************************************************
039600*    8000-VALIDAR-ANIO-MES-DIA                                  *
039700*    VALIDA RANGO DE MES Y DIA-DE-MES (CON BISIESTO) UNA VEZ     *
039800*    QUE WKS-FD-ANIO/MES/DIA YA FUERON EXTRAIDOS Y SON           *
039900*    NUMERICOS. COMPARTIDO POR AMBAS RUTAS DE PARSEO.            *
040000******************************************************************
040100 8000-VALIDAR-ANIO-MES-DIA.
040200     SET FECHA-VALIDA-MALA TO TRUE.
040300     IF WKS-FD-MES < 1 OR WKS-FD-MES > 12
040400         MOVE 'MES FUERA DE RANGO' TO WKS-FECHA-MSG-O
040500         GO TO 8000-VALIDAR-ANIO-MES-DIA-E
040600     END-IF.
040700     IF WKS-FD-DIA < 1
040800         MOVE 'DIA FUERA DE RANGO' TO WKS-FECHA-MSG-O
040900         GO TO 8000-VALIDAR-ANIO-MES-DIA-E
041000     END-IF.
041100     MOVE WKS-FD-ANIO TO WKS-CF-ANIO.
041200     PERFORM 8310-ES-BISIESTO THRU 8310-ES-BISIESTO-E.
041300     MOVE WKS-DIA-FIN-MES(WKS-FD-MES) TO WKS-CF-DIAS-EN-MES.
041400     IF WKS-FD-MES = 2 AND CF-ES-BISIESTO
041500         ADD 1 TO WKS-CF-DIAS-EN-MES
041600     END-IF.
041700     IF WKS-FD-DIA > WKS-CF-DIAS-EN-MES
041800         MOVE 'DIA FUERA DE RANGO' TO WKS-FECHA-MSG-O
041900         GO TO 8000-VALIDAR-ANIO-MES-DIA-E
042000     END-IF.
042100     SET FECHA-VALIDA-OK TO TRUE.
042200 8000-VALIDAR-ANIO-MES-DIA-E.
042300     EXIT.
042400
042500******************************************************************
042600*    8310-ES-BISIESTO                                           *
042700*    PRUEBA MANUAL DE ANIO BISIESTO (DIVISIBLE ENTRE 4, NO ENTRE *
042800*    100 SALVO QUE TAMBIEN LO SEA ENTRE 400). SIN FUNCIONES      *
042900*    INTRINSECAS, AL ESTILO DE QSETL001.                         *
043000******************************************************************
043100 8310-ES-BISIESTO.
043200     MOVE 'N' TO WKS-CF-ES-BISIESTO.
043300     DIVIDE WKS-CF-ANIO BY 4   GIVING WKS-CF-Q4   REMAINDER WKS-CF-R4.
043400     IF WKS-CF-R4 NOT = ZERO
043500         GO TO 8310-ES-BISIESTO-E
043600     END-IF.
043700     DIVIDE WKS-CF-ANIO BY 100 GIVING WKS-CF-Q100 REMAINDER WKS-CF-R100.
043800     IF WKS-CF-R100 NOT = ZERO
043900         MOVE 'S' TO WKS-CF-ES-BISIESTO
044000         GO TO 8310-ES-BISIESTO-E
044100     END-IF.
044200     DIVIDE WKS-CF-ANIO BY 400 GIVING WKS-CF-Q400 REMAINDER WKS-CF-R400.
044300     IF WKS-CF-R400 = ZERO
044400         MOVE 'S' TO WKS-CF-ES-BISIESTO
044500     END-IF.
044600 8310-ES-BISIESTO-E.
044700     EXIT.
044800
044900******************************************************************
045000*    8400-JUSTIFICAR-DERECHA                                    *
045100*    RECIBE WKS-JD-TOKEN-CRUDO (LLEGA JUSTIFICADO A LA IZQUIERDA *
045200*    DESDE EL UNSTRING) Y WKS-JD-LONGITUD/WKS-JD-ANCHO; DEVUELVE *
045300*    WKS-JD-SALIDA RELLENO DE CEROS A LA DERECHA Y EL SWITCH     *
045400*    WKS-JD-RESULTADO. UN TOKEN VACIO O MAS LARGO QUE EL ANCHO   *
045500*    SE CONSIDERA INVALIDO (CAMPO REQUERIDO AUSENTE O DESBORDE). *
045600******************************************************************
045700 8400-JUSTIFICAR-DERECHA.
045800     MOVE ZEROES TO WKS-JD-SALIDA.
045900     MOVE ZERO   TO WKS-JD-MAGNITUD-9.
046000     MOVE 'N' TO WKS-JD-RESULTADO.
046100     IF WKS-JD-LONGITUD = 0 OR WKS-JD-LONGITUD > WKS-JD-ANCHO
046200         GO TO 8400-JUSTIFICAR-DERECHA-E
046300     END-IF.
046400     IF WKS-JD-TOKEN-CRUDO(1:WKS-JD-LONGITUD) NOT NUMERIC
046500         GO TO 8400-JUSTIFICAR-DERECHA-E
046600     END-IF.
046700     COMPUTE WKS-JD-INICIO = WKS-JD-ANCHO - WKS-JD-LONGITUD + 1.
046800     MOVE WKS-JD-TOKEN-CRUDO(1:WKS-JD-LONGITUD)
046900         TO WKS-JD-SALIDA(WKS-JD-INICIO:WKS-JD-LONGITUD).
047000*    EL MOVE (Y NO UN REDEFINES) ES LO QUE ALINEA BIEN LOS       *
047100*    CEROS DE ALTO ORDEN SEA CUAL SEA EL ANCHO JUSTIFICADO       *
047200     MOVE WKS-JD-SALIDA(1:WKS-JD-ANCHO) TO WKS-JD-MAGNITUD-9.
047300     MOVE 'S' TO WKS-JD-RESULTADO.
047400 8400-JUSTIFICAR-DERECHA-E.
047500     EXIT.
047600
047700******************************************************************
047800*    9000-FINALIZAR-PROGRAMA                                    *
047900******************************************************************
048000 9000-FINALIZAR-PROGRAMA.
048100     DISPLAY 'QSETL010 - FIN DE CORRIDA. RENGLONES VALIDOS: '
048200         WKS-ACUM-FILAS-OK ' RENGLONES RECHAZADOS: '
048300         WKS-ACUM-FILAS-MALAS UPON CONSOLE.
048400 9000-FINALIZAR-PROGRAMA-E.
048500     EXIT.
